000010*    wsnetcvt.cbl
000020*    WORKING-STORAGE to be used by PLNETCVT.CBL
000030*-------------------------------------------------------------
000040*    Variables received from the calling program:
000050*       NC-DOTTED-QUAD-IN   ---  A.B.C.D text to split or score
000060*       NC-PREFIX-IN        ---  prefix length 0-32, for the
000070*                                 prefix-to-netmask direction
000080*-------------------------------------------------------------
000090*    Variables returned to the calling program:
000100*       NC-PREFIX-OUT       ---  prefix length derived from mask
000110*       NC-NETMASK-OUT      ---  A.B.C.D dotted netmask
000120*       NC-OCTET-OUT (1-4)  ---  binary octets of the input quad
000130*-------------------------------------------------------------
000140    77  NC-DOTTED-QUAD-IN          PIC X(15).
000150    77  NC-PREFIX-IN               PIC 9(02).
000160    77  NC-PREFIX-OUT              PIC 9(02).
000170    77  NC-NETMASK-OUT             PIC X(15).
000180    01  NC-VALID-QUAD-SW-GRP.
000190        05  NC-VALID-QUAD-SW       PIC X(01).
000200            88  NC-VALID-QUAD      VALUE "Y".
000210            88  NC-INVALID-QUAD    VALUE "N".
000220        05  FILLER                 PIC X(01).
000230*
000240    01  NC-OCTET-OUT-GRP.
000250        05  NC-OCTET-OUT OCCURS 4 TIMES
000260                         PIC 9(03) COMP.
000270*
000280*    Constant 1-bit-run lookup, built the way this shop has
000290*    always built a load-time table -- literal FILLERs under
000300*    one 01, addressed through a REDEFINES OCCURS table so
000310*    there is no risk of the VALUE clauses drifting apart from
000320*    the table a SEARCH or index would walk.
000330*
000340    01  NC-BITS-TABLE-LITERAL.
000350        05  FILLER                 PIC 9(03) VALUE 000.
000360        05  FILLER                 PIC 9(03) VALUE 128.
000370        05  FILLER                 PIC 9(03) VALUE 192.
000380        05  FILLER                 PIC 9(03) VALUE 224.
000390        05  FILLER                 PIC 9(03) VALUE 240.
000400        05  FILLER                 PIC 9(03) VALUE 248.
000410        05  FILLER                 PIC 9(03) VALUE 252.
000420        05  FILLER                 PIC 9(03) VALUE 254.
000430        05  FILLER                 PIC 9(03) VALUE 255.
000440    01  NC-BITS-TABLE REDEFINES NC-BITS-TABLE-LITERAL.
000450        05  NC-BITS-TO-VALUE OCCURS 9 TIMES
000460                             PIC 9(03).
000470*
000480    77  NC-EDITED-OCTET            PIC ZZ9.
000490*
000500    77  NC-OCTET-SUB               PIC 9(01) COMP.
000510    77  NC-BIT-SUB                 PIC 9(02) COMP.
000520    77  NC-BIT-COUNT               PIC 9(02) COMP.
000530    77  NC-BITS-LEFT               PIC 9(02) COMP.
000540    77  NC-BITS-IN-OCTET           PIC 9(01) COMP.
000550    77  NC-WORK-OCTET              PIC 9(03) COMP.
000560    77  NC-DIVIDE-QUOTIENT         PIC 9(03) COMP.
000570    77  NC-DIVIDE-REMAINDER        PIC 9(01) COMP.
000580    77  NC-SCAN-POINTER            PIC 9(02) COMP.
000590    77  NC-LEAD-SPACES             PIC 9(01) COMP.
000600    77  NC-SUBSTR-START            PIC 9(01) COMP.
000610    77  NC-SUBSTR-LEN              PIC 9(01) COMP.
000620    77  NC-DELIM-TALLY             PIC 9(01) COMP.
000630    77  NC-TOKEN-1                 PIC X(03) JUSTIFIED RIGHT.
000640    77  NC-TOKEN-2                 PIC X(03) JUSTIFIED RIGHT.
000650    77  NC-TOKEN-3                 PIC X(03) JUSTIFIED RIGHT.
000660    77  NC-TOKEN-4                 PIC X(03) JUSTIFIED RIGHT.
000670
