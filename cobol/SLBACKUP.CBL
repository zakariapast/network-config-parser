000010*    SLBACKUP.CBL
000020*    SELECT clause for one device backup file.  The external
000030*    name is supplied at run time in BACKUP-FILE-NAME -- the
000040*    file list drives which backup is opened next.
000050    SELECT BACKUP-FILE
000060        ASSIGN TO BACKUP-FILE-NAME
000070        ORGANIZATION IS LINE SEQUENTIAL.
000080
