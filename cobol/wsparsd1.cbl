000010*    wsparsd1.cbl
000020*    WORKING-STORAGE layout for one parsed device -- the raw
000030*    extraction result handed from the UNIT P scan straight
000040*    into the UNIT N normalizer.  Never written to a file; it
000050*    lives only as long as the one backup file being scanned.
000060    01  PARSED-DEVICE.
000070        05  PD-HEADER.
000080            10  DEV-FILE-NAME          PIC X(40).
000090            10  DEV-VENDOR             PIC X(10).
000100            10  DEV-HOSTNAME           PIC X(30).
000110            10  DEV-IF-COUNT           PIC 9(03).
000120        05  DEV-IF-TABLE OCCURS 50 TIMES
000130                         INDEXED BY DEV-IF-IDX.
000140            10  IF-NAME                PIC X(30).
000150            10  IF-IP-COUNT            PIC 9(02).
000160            10  IF-IP-TABLE OCCURS 5 TIMES
000170                           INDEXED BY IF-IP-IDX.
000180                15  IP-ADDR            PIC X(15).
000190                15  IP-MASK            PIC X(15).
000200                15  IP-PREFIX          PIC 9(02).
000210            10  IF-VLAN                PIC 9(04).
000220            10  IF-VLAN-FLAG           PIC X(01).
000230                88  IF-VLAN-YES        VALUE "Y".
000240                88  IF-VLAN-NO         VALUE "N".
000250        05  DEV-ROUTE-COUNT            PIC 9(03).
000260        05  DEV-ROUTE-TABLE OCCURS 50 TIMES
000270                           INDEXED BY DEV-RT-IDX.
000280            10  RT-DST-ADDR            PIC X(15).
000290            10  RT-DST-PREFIX          PIC 9(02).
000300            10  RT-GATEWAY             PIC X(15).
000310        05  DEV-ACL-COUNT              PIC 9(03).
000320        05  DEV-ACL-TABLE OCCURS 50 TIMES
000330                         INDEXED BY DEV-ACL-IDX.
000340            10  ACL-TEXT               PIC X(80).
000350        05  DEV-VLAN-COUNT             PIC 9(03).
000360        05  DEV-VLAN-TABLE OCCURS 50 TIMES
000370                          INDEXED BY DEV-VLAN-IDX.
000380            10  VLAN-ID                PIC 9(04).
000390        05  DEV-IP-COUNT               PIC 9(03).
000400        05  DEV-IP-TABLE OCCURS 100 TIMES
000410                        INDEXED BY DEV-IP-IDX.
000420            10  ALL-IP                 PIC X(15).
000430        05  FILLER                     PIC X(10).
000440
