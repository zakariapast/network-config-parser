000010*===============================================================
000020    IDENTIFICATION DIVISION.
000030    PROGRAM-ID. network-inventory-batch.
000040    AUTHOR. R. HALVORSEN.
000050    INSTALLATION. MIDLAND ENERGY & UTILITIES - NET SVCS DIV.
000060    DATE-WRITTEN. MARCH 14, 1988.
000070    DATE-COMPILED.
000080    SECURITY. INTERNAL USE ONLY - NETWORK SERVICES DIVISION.
000090*===============================================================
000100*    NETWORK-INVENTORY-BATCH
000110*
000120*    Nightly driver for the network device inventory run.
000130*    Calls the three job steps in order -- parse the device
000140*    backups into a normalized inventory, print the summary
000150*    report, then render a standard config file for every
000160*    device on file.  One driver, one log, no operator
000170*    intervention once the backups have landed.
000180*
000190*    CHANGE LOG
000200*    ----------
000210*    03-14-88  RAH  ORIGINAL PROGRAM.
000220*    09-02-88  RAH  ADDED RUN-DATE/RUN-TIME BANNER ON START
000230*                   AND COMPLETION PER OPERATIONS REQUEST.
000240*    11-30-90  TDK  CHANGED PHASE ORDER SO THE SUMMARY REPORT
000250*                   RUNS BEFORE THE CONFIG GENERATOR (REQ 440)
000260*                   SO OPERATORS SEE DEVICE COUNTS FIRST.
000270*    06-18-93  TDK  ADDED PHASE-SWITCH SO A RERUN CAN BE
000280*                   TRACED TO THE STEP IT FAILED IN.
000290*    02-09-99  LMC  Y2K REMEDIATION - RUN-DATE BANNER REVIEWED.
000300*                   4-DIGIT YEAR NOT STORED ON DISK BY THIS
000310*                   PROGRAM, NO CENTURY WINDOW NEEDED HERE.
000320*    08-22-01  LMC  REQ 0512 - DISPLAY PHASE NAME ON THE
000330*                   OPERATOR CONSOLE BEFORE EACH CALL.
000340*===============================================================
000350    ENVIRONMENT DIVISION.
000360    CONFIGURATION SECTION.
000370    SOURCE-COMPUTER. TANDEM-T16.
000380    OBJECT-COMPUTER. TANDEM-T16.
000390    SPECIAL-NAMES.
000400        C01 IS TOP-OF-FORM.
000410*
000420    DATA DIVISION.
000430    WORKING-STORAGE SECTION.
000440*
000450    01  RUN-DATE-AREA.
000460        05  RUN-DATE-YYMMDD         PIC 9(06).
000470        05  FILLER                     PIC X(02).
000480    01  RUN-DATE-ALT REDEFINES RUN-DATE-AREA.
000490        05  RUN-YY                  PIC 9(02).
000500        05  RUN-MM                  PIC 9(02).
000510        05  RUN-DD                  PIC 9(02).
000520        05  FILLER                     PIC X(02).
000530*
000540    01  RUN-TIME-AREA.
000550        05  RUN-TIME-HHMMSSCC       PIC 9(08).
000560        05  FILLER                     PIC X(02).
000570    01  RUN-TIME-ALT REDEFINES RUN-TIME-AREA.
000580        05  RUN-HH                  PIC 9(02).
000590        05  RUN-MI                  PIC 9(02).
000600        05  RUN-SS                  PIC 9(02).
000610        05  RUN-CC                  PIC 9(02).
000620        05  FILLER                     PIC X(02).
000630*
000640    01  PHASE-SWITCH-AREA.
000650        05  PHASE-SWITCH            PIC X(01).
000660        05  FILLER                     PIC X(01).
000670    01  PHASE-SWITCH-ALT REDEFINES PHASE-SWITCH-AREA.
000680        05  PHASE-SWITCH-NUM        PIC 9(01) COMP.
000690        05  FILLER                     PIC X(01).
000700*
000710    77  PHASE-NAME                  PIC X(30).
000720*===============================================================
000730    PROCEDURE DIVISION.
000740*
000750    MAIN-CONTROL.
000760        ACCEPT RUN-DATE-YYMMDD FROM DATE.
000770        ACCEPT RUN-TIME-HHMMSSCC FROM TIME.
000780        DISPLAY "NETWORK INVENTORY BATCH - STARTING RUN".
000790        DISPLAY "RUN DATE: " RUN-MM "/" RUN-DD
000800                "/" RUN-YY "  RUN TIME: " RUN-HH
000810                ":" RUN-MI ":" RUN-SS.
000820        PERFORM RUN-PARSE-PHASE THRU RUN-PARSE-PHASE-EXIT.
000830        PERFORM RUN-REPORT-PHASE THRU RUN-REPORT-PHASE-EXIT.
000840        PERFORM RUN-GENERATE-PHASE THRU RUN-GENERATE-PHASE-EXIT.
000850        DISPLAY "NETWORK INVENTORY BATCH - RUN COMPLETE".
000860        STOP RUN.
000870    MAIN-CONTROL-EXIT.
000880        EXIT.
000890*-----------------------------------------------------------
000900    RUN-PARSE-PHASE.
000910        MOVE 1 TO PHASE-SWITCH-NUM.
000920        MOVE "PARSE DEVICE CONFIGS" TO PHASE-NAME.
000930        DISPLAY "STEP 1 - " PHASE-NAME.
000940        CALL "parse-device-configs".
000950    RUN-PARSE-PHASE-EXIT.
000960        EXIT.
000970*-----------------------------------------------------------
000980    RUN-REPORT-PHASE.
000990        MOVE 2 TO PHASE-SWITCH-NUM.
001000        MOVE "INVENTORY SUMMARY REPORT" TO PHASE-NAME.
001010        DISPLAY "STEP 2 - " PHASE-NAME.
001020        CALL "inventory-summary-report".
001030    RUN-REPORT-PHASE-EXIT.
001040        EXIT.
001050*-----------------------------------------------------------
001060    RUN-GENERATE-PHASE.
001070        MOVE 3 TO PHASE-SWITCH-NUM.
001080        MOVE "GENERATE DEVICE CONFIGS" TO PHASE-NAME.
001090        DISPLAY "STEP 3 - " PHASE-NAME.
001100        CALL "generate-device-configs".
001110    RUN-GENERATE-PHASE-EXIT.
001120        EXIT.
001130
