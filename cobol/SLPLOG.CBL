000010*    SLPLOG.CBL
000020*    SELECT clause for the parser status/error log.
000030    SELECT PARSE-LOG-FILE
000040        ASSIGN TO "PARSELOG"
000050        ORGANIZATION IS LINE SEQUENTIAL.
000060
