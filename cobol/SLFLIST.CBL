000010*    SLFLIST.CBL
000020*    SELECT clause for the backup file-list control file.
000030*    Carried by every program that walks FILE-LIST in name order.
000040    SELECT FILE-LIST-FILE
000050        ASSIGN TO "FILELIST"
000060        ORGANIZATION IS LINE SEQUENTIAL.
000070
