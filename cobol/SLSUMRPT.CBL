000010*    SLSUMRPT.CBL
000020*    SELECT clause for the inventory summary report.
000030    SELECT SUMMARY-RPT-FILE
000040        ASSIGN TO "SUMRPT"
000050        ORGANIZATION IS LINE SEQUENTIAL.
000060
