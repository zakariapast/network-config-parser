000010*===============================================================
000020    IDENTIFICATION DIVISION.
000030    PROGRAM-ID. inventory-summary-report.
000040    AUTHOR. R. HALVORSEN.
000050    INSTALLATION. MIDLAND ENERGY & UTILITIES - NET SVCS DIV.
000060    DATE-WRITTEN. APRIL 04, 1988.
000070    DATE-COMPILED.
000080    SECURITY. INTERNAL USE ONLY - NETWORK SERVICES DIVISION.
000090*===============================================================
000100*    INVENTORY-SUMMARY-REPORT
000110*
000120*    Step 2 of the nightly run.  Walks INVENTORY top to bottom,
000130*    prints one line per device, tallies a by-vendor device
000140*    count as it goes, then prints the by-vendor section and
000150*    the grand total once the file is exhausted.
000160*
000170*    CHANGE LOG
000180*    ----------
000190*    04-04-88  RAH  ORIGINAL PROGRAM.
000200*    08-19-89  RAH  ADDED BY-VENDOR TOTALS SECTION (REQ 142).
000210*    02-14-91  TDK  VENDOR SECTION NOW SORTED BY DESCENDING
000220*                   COUNT, VENDOR CODE BREAKS TIES (REQ 203).
000230*    02-09-99  LMC  Y2K REMEDIATION - REPORT CARRIES NO DATE
000240*                   FIELDS, NO CHANGE REQUIRED.
000250*    08-22-01  LMC  REQ 0512 - EMPTY-INVENTORY MESSAGE ADDED SO
000260*                   AN EMPTY RUN DOES NOT LOOK LIKE A FAILURE.
000270*    06-30-06  RGK  REQ 0844 - VLAN/ROUTE COUNTS VALIDATED AS
000280*                   NUMERIC BEFORE EDITING, SAME GUARD THE
000290*                   CONFIG GENERATOR PICKED UP THIS ROUND, AND
000300*                   THE TOTAL LINE LABEL NO LONGER RELIES ON A
000310*                   BARE COLUMN NUMBER.
000320*===============================================================
000330    ENVIRONMENT DIVISION.
000340    INPUT-OUTPUT SECTION.
000350    FILE-CONTROL.
000360        COPY "SLINVTY.CBL".
000370        COPY "SLSUMRPT.CBL".
000380    CONFIGURATION SECTION.
000390    SPECIAL-NAMES.
000400        C01 IS TOP-OF-FORM.
000410*
000420    DATA DIVISION.
000430    FILE SECTION.
000440        COPY "FDINVTY.CBL".
000450        COPY "FDSUMRPT.CBL".
000460*
000470    WORKING-STORAGE SECTION.
000480*
000490    77  W-END-OF-INVENTORY              PIC X(01).
000500        88  END-OF-INVENTORY            VALUE "Y".
000510*
000520    01  TITLE-LINE.
000530        05  FILLER                      PIC X(20) VALUE SPACES.
000540        05  FILLER                      PIC X(33)
000550                VALUE "NETWORK DEVICE INVENTORY SUMMARY".
000560        05  FILLER                      PIC X(11) VALUE SPACES.
000570        05  FILLER                      PIC X(05) VALUE "PAG: ".
000580        05  T-PAGE-NUMBER                PIC 9(03).
000590*
000600    01  HEADING-LINE-1.
000610        05  H1-DEVICE                    PIC X(30) VALUE "DEVICE".
000620        05  FILLER                      PIC X(02) VALUE SPACES.
000630        05  H1-VENDOR                    PIC X(10) VALUE "VENDOR".
000640        05  FILLER                      PIC X(02) VALUE SPACES.
000650        05  H1-IFCOUNT                   PIC X(10) VALUE
000660                "INTERFACES".
000670        05  FILLER                      PIC X(02) VALUE SPACES.
000680        05  H1-VLANS                     PIC X(05) VALUE "VLANS".
000690        05  FILLER                      PIC X(02) VALUE SPACES.
000700        05  H1-ROUTES                    PIC X(06) VALUE "ROUTES".
000710        05  FILLER                      PIC X(63) VALUE SPACES.
000720*
000730    01  HEADING-LINE-2.
000740        05  FILLER                      PIC X(30) VALUE ALL "-".
000750        05  FILLER                      PIC X(02) VALUE SPACES.
000760        05  FILLER                      PIC X(10) VALUE ALL "-".
000770        05  FILLER                      PIC X(02) VALUE SPACES.
000780        05  FILLER                      PIC X(10) VALUE ALL "-".
000790        05  FILLER                      PIC X(02) VALUE SPACES.
000800        05  FILLER                      PIC X(05) VALUE ALL "-".
000810        05  FILLER                      PIC X(02) VALUE SPACES.
000820        05  FILLER                      PIC X(06) VALUE ALL "-".
000830        05  FILLER                      PIC X(63) VALUE SPACES.
000840*
000850    01  DETAIL-LINE-1.
000860        05  D-DEVICE                     PIC X(30).
000870        05  FILLER                      PIC X(02) VALUE SPACES.
000880        05  D-VENDOR                     PIC X(10).
000890        05  FILLER                      PIC X(02) VALUE SPACES.
000900        05  D-IFCOUNT                    PIC ZZZZZZZZZ9.
000910        05  FILLER                      PIC X(02) VALUE SPACES.
000920        05  D-VLANS                      PIC ZZZZ9.
000930        05  FILLER                      PIC X(02) VALUE SPACES.
000940        05  D-ROUTES                     PIC ZZZZZ9.
000950        05  FILLER                      PIC X(63) VALUE SPACES.
000960*
000970    01  BLANK-LINE-1                     PIC X(132) VALUE SPACES.
000980*
000990    01  BY-VENDOR-HEADING.
001000        05  FILLER                      PIC X(09)
001010                VALUE "BY VENDOR".
001020        05  FILLER                      PIC X(01) VALUE ":".
001030        05  FILLER                      PIC X(122) VALUE SPACES.
001040*
001050    01  BY-VENDOR-LINE.
001060        05  FILLER                      PIC X(02) VALUE SPACES.
001070        05  BV-VENDOR                    PIC X(10).
001080        05  FILLER                      PIC X(01) VALUE ":".
001090        05  FILLER                      PIC X(02) VALUE SPACES.
001100        05  BV-COUNT                     PIC ZZZZ9.
001110        05  FILLER                      PIC X(112) VALUE SPACES.
001120*
001130    01  TOTAL-LINE.
001140        05  FILLER                      PIC X(14) VALUE
001150                "TOTAL DEVICES:".
001160        05  FILLER                      PIC X(02) VALUE SPACES.
001170        05  TOT-DEVICES                  PIC ZZZZ9.
001180        05  FILLER                      PIC X(111) VALUE SPACES.
001190*
001200*    Narrow view of the label column above -- REQ 0844 -- the
001210*    same move toward named views of a print line over a bare
001220*    column number the config generator made this round.
001230*
001240    01  TOTAL-LINE-LABEL-VIEW REDEFINES TOTAL-LINE.
001250        05  TOTAL-LINE-LABEL             PIC X(14).
001260        05  FILLER                      PIC X(118).
001270*
001280    01  EMPTY-LINE.
001290        05  FILLER                      PIC X(29) VALUE
001300                "NO DEVICES FOUND IN INVENTORY".
001310        05  FILLER                      PIC X(103) VALUE SPACES.
001320*
001330    01  VENDOR-TABLE-AREA.
001340        05  VENDOR-ENTRY OCCURS 20 TIMES
001350                          INDEXED BY BV-IDX.
001360            10  BV-IDENTITY.
001370                15  BV-VENDOR-CODE       PIC X(10).
001380                15  W-BV-ALREADY-PRINTED PIC X(01).
001390                    88  BV-ALREADY-PRINTED VALUE "Y".
001400            10  BV-IDENTITY-VIEW REDEFINES BV-IDENTITY.
001410                15  BV-IDENTITY-TEXT     PIC X(11).
001420            10  BV-DEVICE-COUNT          PIC 9(05) COMP.
001430*
001440    01  BEST-CANDIDATE-AREA.
001450        05  BEST-COUNT                   PIC 9(05) COMP.
001460        05  BEST-IDX-NUM                 PIC 9(02) COMP.
001470        05  FILLER                      PIC X(04).
001480*
001490    77  PAGE-NUMBER                      PIC 9(03) COMP.
001500    77  DEVICE-TOTAL                     PIC 9(05) COMP.
001510    77  INVENTORY-RECORDS-READ           PIC 9(05) COMP.
001520    77  VENDOR-TABLE-COUNT               PIC 9(02) COMP.
001530    77  BV-SCAN-SUB                      PIC 9(02) COMP.
001540    77  BV-PRINT-SUB                     PIC 9(02) COMP.
001550*===============================================================
001560    PROCEDURE DIVISION.
001570*
001580    MAIN-CONTROL.
001590        PERFORM OPEN-REPORT-FILES THRU OPEN-REPORT-FILES-EXIT.
001600        MOVE 0 TO PAGE-NUMBER.
001610        MOVE 0 TO DEVICE-TOTAL.
001620        MOVE 0 TO INVENTORY-RECORDS-READ.
001630        MOVE 0 TO VENDOR-TABLE-COUNT.
001640        MOVE "N" TO W-END-OF-INVENTORY.
001650        PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT.
001660        PERFORM READ-INVENTORY-NEXT-RECORD
001670            THRU READ-INVENTORY-NEXT-RECORD-EXIT.
001680        IF END-OF-INVENTORY
001690            PERFORM PRINT-EMPTY-INVENTORY-MESSAGE
001700                THRU PRINT-EMPTY-INVENTORY-MESSAGE-EXIT
001710            GO TO MAIN-CONTROL-FINISH.
001720        PERFORM PRINT-ALL-DEVICES THRU PRINT-ALL-DEVICES-EXIT
001730            UNTIL END-OF-INVENTORY.
001740        MOVE SPACES TO SUMMARY-RPT-RECORD.
001750        WRITE SUMMARY-RPT-RECORD.
001760        PERFORM PRINT-BY-VENDOR-SECTION
001770            THRU PRINT-BY-VENDOR-SECTION-EXIT.
001780        MOVE SPACES TO SUMMARY-RPT-RECORD.
001790        WRITE SUMMARY-RPT-RECORD.
001800        PERFORM PRINT-TOTAL-LINE THRU PRINT-TOTAL-LINE-EXIT.
001810    MAIN-CONTROL-FINISH.
001820        PERFORM CLOSE-REPORT-FILES THRU CLOSE-REPORT-FILES-EXIT.
001830        EXIT PROGRAM.
001840        STOP RUN.
001850    MAIN-CONTROL-EXIT.
001860        EXIT.
001870*-----------------------------------------------------------
001880    OPEN-REPORT-FILES.
001890        OPEN INPUT INVENTORY-FILE.
001900        OPEN OUTPUT SUMMARY-RPT-FILE.
001910    OPEN-REPORT-FILES-EXIT.
001920        EXIT.
001930*-----------------------------------------------------------
001940    CLOSE-REPORT-FILES.
001950        CLOSE INVENTORY-FILE.
001960        CLOSE SUMMARY-RPT-FILE.
001970    CLOSE-REPORT-FILES-EXIT.
001980        EXIT.
001990*-----------------------------------------------------------
002000    PRINT-HEADINGS.
002010        ADD 1 TO PAGE-NUMBER.
002020        MOVE PAGE-NUMBER TO T-PAGE-NUMBER.
002030        MOVE TITLE-LINE TO SUMMARY-RPT-RECORD.
002040        WRITE SUMMARY-RPT-RECORD.
002050        MOVE SPACES TO SUMMARY-RPT-RECORD.
002060        WRITE SUMMARY-RPT-RECORD.
002070        MOVE HEADING-LINE-1 TO SUMMARY-RPT-RECORD.
002080        WRITE SUMMARY-RPT-RECORD.
002090        MOVE HEADING-LINE-2 TO SUMMARY-RPT-RECORD.
002100        WRITE SUMMARY-RPT-RECORD.
002110    PRINT-HEADINGS-EXIT.
002120        EXIT.
002130*-----------------------------------------------------------
002140    PRINT-ALL-DEVICES.
002150        PERFORM PRINT-ONE-DEVICE-LINE
002160            THRU PRINT-ONE-DEVICE-LINE-EXIT.
002170        PERFORM READ-INVENTORY-NEXT-RECORD
002180            THRU READ-INVENTORY-NEXT-RECORD-EXIT.
002190    PRINT-ALL-DEVICES-EXIT.
002200        EXIT.
002210*-----------------------------------------------------------
002220    PRINT-ONE-DEVICE-LINE.
002230*
002240*    UNIT R detail line -- device/vendor/interface-VLAN-route
002250*    counts, straight from the occurs-counts on the record.
002260*    REQ 0844 -- a punched or truncated counts pair is zeroed
002270*    rather than edited as garbage.
002280*
002290        MOVE SPACES TO DETAIL-LINE-1.
002300        MOVE INV-NAME TO D-DEVICE.
002310        MOVE INV-VENDOR TO D-VENDOR.
002320        MOVE INV-IF-COUNT TO D-IFCOUNT.
002330        IF INV-COUNTS-TEXT IS NOT NUMERIC
002340            MOVE 0 TO INV-VLAN-COUNT
002350            MOVE 0 TO INV-ROUTE-COUNT.
002360        MOVE INV-VLAN-COUNT TO D-VLANS.
002370        MOVE INV-ROUTE-COUNT TO D-ROUTES.
002380        MOVE DETAIL-LINE-1 TO SUMMARY-RPT-RECORD.
002390        WRITE SUMMARY-RPT-RECORD.
002400        ADD 1 TO DEVICE-TOTAL.
002410        PERFORM BUILD-BY-VENDOR-TABLE
002420            THRU BUILD-BY-VENDOR-TABLE-EXIT.
002430    PRINT-ONE-DEVICE-LINE-EXIT.
002440        EXIT.
002450*-----------------------------------------------------------
002460    BUILD-BY-VENDOR-TABLE.
002470*
002480*    Linear scan of the (small) distinct-vendor table -- the
002490*    same "scan, bump, or add" shape used on the parser's
002500*    distinct IP and VLAN sets, just with no sort on the way in
002510*    since the final order is resolved at print time.
002520*
002530        MOVE 1 TO BV-SCAN-SUB.
002540    BUILD-BY-VENDOR-TABLE-SCAN.
002550        IF BV-SCAN-SUB > VENDOR-TABLE-COUNT
002560            GO TO BUILD-BY-VENDOR-TABLE-ADD.
002570        SET BV-IDX TO BV-SCAN-SUB.
002580        IF BV-VENDOR-CODE (BV-IDX) = INV-VENDOR
002590            ADD 1 TO BV-DEVICE-COUNT (BV-IDX)
002600            GO TO BUILD-BY-VENDOR-TABLE-EXIT.
002610        ADD 1 TO BV-SCAN-SUB.
002620        GO TO BUILD-BY-VENDOR-TABLE-SCAN.
002630    BUILD-BY-VENDOR-TABLE-ADD.
002640        IF VENDOR-TABLE-COUNT < 20
002650            ADD 1 TO VENDOR-TABLE-COUNT
002660            SET BV-IDX TO VENDOR-TABLE-COUNT
002670            MOVE INV-VENDOR TO BV-VENDOR-CODE (BV-IDX)
002680            MOVE 1 TO BV-DEVICE-COUNT (BV-IDX)
002690            MOVE "N" TO W-BV-ALREADY-PRINTED (BV-IDX).
002700    BUILD-BY-VENDOR-TABLE-EXIT.
002710        EXIT.
002720*-----------------------------------------------------------
002730    PRINT-BY-VENDOR-SECTION.
002740        MOVE BY-VENDOR-HEADING TO SUMMARY-RPT-RECORD.
002750        WRITE SUMMARY-RPT-RECORD.
002760        PERFORM PRINT-ONE-VENDOR-LINE
002770            THRU PRINT-ONE-VENDOR-LINE-EXIT
002780            VARYING BV-PRINT-SUB FROM 1 BY 1
002790            UNTIL BV-PRINT-SUB > VENDOR-TABLE-COUNT.
002800    PRINT-BY-VENDOR-SECTION-EXIT.
002810        EXIT.
002820*-----------------------------------------------------------
002830    PRINT-ONE-VENDOR-LINE.
002840*
002850*    UNIT R rule -- descending device count, vendor code breaks
002860*    ties ascending.  One pass to find the best not-yet-printed
002870*    entry, the way the shop has always picked a winner out of
002880*    a short table without a SORT verb for it.  REQ 0844 --
002890*    the identity column is checked whole before the entry is
002900*    trusted, the same belt-and-suspenders habit the parser has
002910*    always used on a scratch area before STRINGing out of it.
002920*
002930        PERFORM FIND-NEXT-VENDOR-TO-PRINT
002940            THRU FIND-NEXT-VENDOR-TO-PRINT-EXIT.
002950        SET BV-IDX TO BEST-IDX-NUM.
002960        IF BV-IDENTITY-TEXT (BV-IDX) NOT = SPACES
002970            MOVE "Y" TO W-BV-ALREADY-PRINTED (BV-IDX)
002980            MOVE SPACES TO BV-VENDOR
002990            MOVE BV-VENDOR-CODE (BV-IDX) TO BV-VENDOR
003000            MOVE BV-DEVICE-COUNT (BV-IDX) TO BV-COUNT
003010            MOVE BY-VENDOR-LINE TO SUMMARY-RPT-RECORD
003020            WRITE SUMMARY-RPT-RECORD.
003030    PRINT-ONE-VENDOR-LINE-EXIT.
003040        EXIT.
003050*-----------------------------------------------------------
003060    FIND-NEXT-VENDOR-TO-PRINT.
003070        MOVE 0 TO BEST-COUNT.
003080        MOVE 0 TO BEST-IDX-NUM.
003090        MOVE 1 TO BV-SCAN-SUB.
003100    FIND-NEXT-VENDOR-TO-PRINT-LOOP.
003110        IF BV-SCAN-SUB > VENDOR-TABLE-COUNT
003120            GO TO FIND-NEXT-VENDOR-TO-PRINT-EXIT.
003130        SET BV-IDX TO BV-SCAN-SUB.
003140        IF BV-ALREADY-PRINTED (BV-IDX)
003150            GO TO FIND-NEXT-VENDOR-TO-PRINT-NEXT.
003160        IF BEST-IDX-NUM = 0
003170            PERFORM TAKE-AS-BEST-CANDIDATE
003180                THRU TAKE-AS-BEST-CANDIDATE-EXIT
003190            GO TO FIND-NEXT-VENDOR-TO-PRINT-NEXT.
003200        IF BV-DEVICE-COUNT (BV-IDX) > BEST-COUNT
003210            PERFORM TAKE-AS-BEST-CANDIDATE
003220                THRU TAKE-AS-BEST-CANDIDATE-EXIT
003230            GO TO FIND-NEXT-VENDOR-TO-PRINT-NEXT.
003240        IF BV-DEVICE-COUNT (BV-IDX) = BEST-COUNT
003250            IF BV-VENDOR-CODE (BV-IDX) <
003260                    BV-VENDOR-CODE (BEST-IDX-NUM)
003270                PERFORM TAKE-AS-BEST-CANDIDATE
003280                    THRU TAKE-AS-BEST-CANDIDATE-EXIT.
003290    FIND-NEXT-VENDOR-TO-PRINT-NEXT.
003300        ADD 1 TO BV-SCAN-SUB.
003310        GO TO FIND-NEXT-VENDOR-TO-PRINT-LOOP.
003320    FIND-NEXT-VENDOR-TO-PRINT-EXIT.
003330        EXIT.
003340*-----------------------------------------------------------
003350    TAKE-AS-BEST-CANDIDATE.
003360        MOVE BV-DEVICE-COUNT (BV-IDX) TO BEST-COUNT.
003370        SET BEST-IDX-NUM TO BV-IDX.
003380    TAKE-AS-BEST-CANDIDATE-EXIT.
003390        EXIT.
003400*-----------------------------------------------------------
003410    PRINT-TOTAL-LINE.
003420        MOVE SPACES TO TOTAL-LINE.
003430        MOVE "TOTAL DEVICES:" TO TOTAL-LINE-LABEL.
003440        MOVE DEVICE-TOTAL TO TOT-DEVICES.
003450        MOVE TOTAL-LINE TO SUMMARY-RPT-RECORD.
003460        WRITE SUMMARY-RPT-RECORD.
003470    PRINT-TOTAL-LINE-EXIT.
003480        EXIT.
003490*-----------------------------------------------------------
003500    PRINT-EMPTY-INVENTORY-MESSAGE.
003510        MOVE EMPTY-LINE TO SUMMARY-RPT-RECORD.
003520        WRITE SUMMARY-RPT-RECORD.
003530    PRINT-EMPTY-INVENTORY-MESSAGE-EXIT.
003540        EXIT.
003550*-----------------------------------------------------------
003560    COPY "READ-INVENTORY-NEXT-RECORD.CBL".
003570
