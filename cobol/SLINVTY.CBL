000010*    SLINVTY.CBL
000020*    SELECT clause for the normalized device inventory file.
000030    SELECT INVENTORY-FILE
000040        ASSIGN TO "INVENTRY"
000050        ORGANIZATION IS SEQUENTIAL.
000060
