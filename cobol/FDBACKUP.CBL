000010*    FDBACKUP.CBL
000020*    FD for a single device configuration backup file.  Lines
000030*    over 120 bytes are not expected from the collector job.
000040    FD  BACKUP-FILE
000050        LABEL RECORDS ARE STANDARD.
000060    01  BACKUP-RECORD.
000070        05  BACKUP-TEXT            PIC X(116).
000080        05  FILLER                 PIC X(04).
