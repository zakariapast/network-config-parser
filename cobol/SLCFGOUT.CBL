000010*    SLCFGOUT.CBL
000020*    SELECT clause for one generated device configuration file.
000030*    The external name is built by the caller as <name>.CFG and
000040*    supplied at run time in CONFIG-FILE-NAME.
000050    SELECT CONFIG-OUT-FILE
000060        ASSIGN TO CONFIG-FILE-NAME
000070        ORGANIZATION IS LINE SEQUENTIAL.
000080
