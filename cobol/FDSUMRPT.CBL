000010*    FDSUMRPT.CBL
000020*    FD for the inventory summary report (132-print-position
000030*    report stream -- no carriage-control byte, advance-by-line
000040*    spacing is handled the way the shop always hands it).
000050    FD  SUMMARY-RPT-FILE
000060        LABEL RECORDS ARE OMITTED.
000070    01  SUMMARY-RPT-RECORD.
000080        05  SUMMARY-RPT-TEXT       PIC X(128).
000090        05  FILLER                 PIC X(04).
