000010*    FDINVTY.CBL
000020*    FD and record layout for the normalized device inventory
000030*    file.  Written once per device by the parser/normalizer
000040*    run, read sequentially by both the summary report and the
000050*    config generator.  Fixed length, no keys -- INVENTORY is
000060*    processed top to bottom in the order the devices were
000070*    parsed, same as the old line-printer runs always did.
000080    FD  INVENTORY-FILE
000090        LABEL RECORDS ARE STANDARD.
000100    01  INVENTORY-RECORD.
000110        05  INV-HEADER.
000120            10  INV-NAME               PIC X(30).
000130            10  INV-VENDOR             PIC X(10).
000140            10  INV-MGMT-IP            PIC X(15).
000150            10  INV-IF-COUNT           PIC 9(03).
000160        05  INV-IF-TABLE OCCURS 50 TIMES
000170                          INDEXED BY INV-IF-IDX.
000180            10  INV-IF-NAME            PIC X(30).
000190            10  INV-IF-IP              PIC X(15).
000200            10  INV-IF-PREFIX          PIC 9(02).
000210            10  INV-IF-HAS-IP          PIC X(01).
000220                88  INV-IF-HAS-IP-YES  VALUE "Y".
000230                88  INV-IF-HAS-IP-NO   VALUE "N".
000240            10  INV-IF-VLAN            PIC 9(04).
000250            10  INV-IF-VLAN-FLAG       PIC X(01).
000260                88  INV-IF-VLAN-YES    VALUE "Y".
000270                88  INV-IF-VLAN-NO     VALUE "N".
000280        05  INV-COUNTS.
000290            10  INV-VLAN-COUNT         PIC 9(03).
000300            10  INV-ROUTE-COUNT        PIC 9(03).
000310        05  INV-ROUTE-TABLE OCCURS 50 TIMES
000320                            INDEXED BY INV-RT-IDX.
000330            10  RT-DST-ADDR            PIC X(15).
000340            10  RT-DST-PREFIX          PIC 9(02).
000350            10  RT-GATEWAY             PIC X(15).
000360        05  FILLER                     PIC X(10).
000370*
000380*    Alternate view of the counts pair above -- lets the summary
000390*    report test both counters for a punched or truncated record
000400*    in a single NUMERIC test instead of two, the same shortcut
000410*    the old line-printer edit checks always took on a key field.
000420*
000430    01  INV-COUNTS-VIEW REDEFINES INV-COUNTS.
000440        05  INV-COUNTS-TEXT            PIC X(06).
000450
