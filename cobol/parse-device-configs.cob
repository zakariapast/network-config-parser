000010*===============================================================
000020    IDENTIFICATION DIVISION.
000030    PROGRAM-ID. parse-device-configs.
000040    AUTHOR. R. HALVORSEN.
000050    INSTALLATION. MIDLAND ENERGY & UTILITIES - NET SVCS DIV.
000060    DATE-WRITTEN. MARCH 21, 1988.
000070    DATE-COMPILED.
000080    SECURITY. INTERNAL USE ONLY - NETWORK SERVICES DIVISION.
000090*===============================================================
000100*    PARSE-DEVICE-CONFIGS
000110*
000120*    Reads every backup named on FILE-LIST, one device config at
000130*    a time, and scans it line by line for a CISCO-style or a
000140*    FORTIGATE-style dialect.  Builds one PARSED-DEVICE work
000150*    area per backup, then normalizes it straight into one
000160*    INVENTORY record -- no intermediate file, the way the shop
000170*    folds two old programs into one CALL when the second one
000180*    never needs to stand alone.
000190*
000200*    CHANGE LOG
000210*    ----------
000220*    03-21-88  RAH  ORIGINAL PROGRAM - CISCO DIALECT ONLY.
000230*    07-02-88  RAH  ADDED FORTIGATE DIALECT AND VENDOR
000240*                   AUTO-DETECTION (REQ 118).
000250*    01-19-90  TDK  ADDED MANAGEMENT-IP HEURISTIC SO THE
000260*                   GENERATOR STEP HAS A CONNECT ADDRESS.
000270*    05-11-91  TDK  FIXED VLAN-FROM-IFNAME SCAN TO ACCEPT
000280*                   LOWERCASE "vlan" SUFFIX (REQ 261).
000290*    09-30-92  JPW  ADDED STATIC ROUTE AND ACL CAPTURE.
000300*    04-14-95  JPW  ADDED DISTINCT VLAN/IP SET BUILD FOR THE
000310*                   SUMMARY REPORT STEP.
000320*    02-09-99  LMC  Y2K REMEDIATION - NO DATE FIELDS ON THE
000330*                   PARSED RECORD, NO CHANGE REQUIRED.
000340*    08-22-01  LMC  REQ 0512 - FILE-NOT-FOUND NOW LOGGED TO
000350*                   PARSE-LOG INSTEAD OF HALTING THE RUN.
000360*    11-05-03  LMC  REQ 0689 - FORTI STATIC ROUTE ONLY EMITTED
000370*                   WHEN BOTH DST AND GATEWAY WERE SEEN.
000380*    04-18-07  RGK  REQ 0902 - ADDED NAMED VIEWS OF THE SCRATCH
000390*                   LINE SO THE CISCO/FORTI ADDRESS PICKUP NO
000400*                   LONGER RELIES ON BARE COLUMN NUMBERS.
000410*===============================================================
000420    ENVIRONMENT DIVISION.
000430    INPUT-OUTPUT SECTION.
000440    FILE-CONTROL.
000450        COPY "SLFLIST.CBL".
000460        COPY "SLBACKUP.CBL".
000470        COPY "SLINVTY.CBL".
000480        COPY "SLPLOG.CBL".
000490    CONFIGURATION SECTION.
000500    SPECIAL-NAMES.
000510        C01 IS TOP-OF-FORM.
000520*
000530    DATA DIVISION.
000540    FILE SECTION.
000550        COPY "FDFLIST.CBL".
000560        COPY "FDBACKUP.CBL".
000570        COPY "FDINVTY.CBL".
000580        COPY "FDPLOG.CBL".
000590*
000600    WORKING-STORAGE SECTION.
000610        COPY "wsparsd1.cbl".
000620        COPY "wsnetcvt.cbl".
000630*
000640    77  BACKUP-FILE-NAME               PIC X(40).
000650    77  W-END-OF-FLIST                 PIC X(01).
000660        88  END-OF-FLIST               VALUE "Y".
000670*
000680    01  BACKUP-STATUS.
000690        05  BACKUP-FILE-STATUS         PIC X(02).
000700            88  BACKUP-OPEN-OK         VALUE "00".
000710        05  FILLER                     PIC X(02).
000720    77  W-END-OF-BACKUP                PIC X(01).
000730        88  END-OF-BACKUP              VALUE "Y".
000740*
000750    01  LINE-WORK-AREA.
000760        05  TRIMMED-LINE               PIC X(120).
000770        05  LINE-LENGTH                PIC 9(03) COMP.
000780        05  FILLER                     PIC X(05).
000790*
000800    01  BLOCK-SWITCHES.
000810        05  W-IN-CISCO-IF-BLOCK        PIC X(01).
000820            88  IN-CISCO-IF-BLOCK      VALUE "Y".
000830        05  W-IN-FORTI-IF-SECTION      PIC X(01).
000840            88  IN-FORTI-IF-SECTION    VALUE "Y".
000850        05  W-IN-FORTI-IF-EDIT         PIC X(01).
000860            88  IN-FORTI-IF-EDIT       VALUE "Y".
000870        05  W-IN-FORTI-RT-SECTION      PIC X(01).
000880            88  IN-FORTI-RT-SECTION    VALUE "Y".
000890        05  W-IN-FORTI-RT-EDIT         PIC X(01).
000900            88  IN-FORTI-RT-EDIT       VALUE "Y".
000910        05  FILLER                     PIC X(03).
000920*
000930    01  FORTI-ROUTE-WORK.
000940        05  W-FORTI-RT-DST-SEEN        PIC X(01).
000950            88  FORTI-RT-DST-SEEN      VALUE "Y".
000960        05  W-FORTI-RT-GW-SEEN         PIC X(01).
000970            88  FORTI-RT-GW-SEEN       VALUE "Y".
000980        05  FORTI-RT-DST-ADDR          PIC X(15).
000990        05  FORTI-RT-DST-PREFIX        PIC 9(02).
001000        05  FORTI-RT-GATEWAY           PIC X(15).
001010        05  FILLER                     PIC X(10).
001020*
001030    77  W-FORTI-PHRASE-SW              PIC X(01).
001040        88  FORTI-PHRASE-SEEN          VALUE "Y".
001050        88  FORTI-PHRASE-NOT-SEEN      VALUE "N".
001060*
001070    01  SCRATCH-AREA.
001080        05  SCRATCH-TOKEN-1            PIC X(40).
001090        05  SCRATCH-TOKEN-2            PIC X(40).
001100        05  SCRATCH-TOKEN-3            PIC X(40).
001110        05  SCRATCH-REST               PIC X(80).
001120        05  FILLER                     PIC X(20).
001130*
001140*    Named views of the scratch line -- picks up the address and
001150*    mask text by name instead of by column number, the way the
001160*    shop has stopped writing raw (START:LEN) references into new
001170*    parse logic since REQ 0902.
001180*
001190    01  CISCO-IP-ADDRESS-VIEW REDEFINES SCRATCH-AREA.
001200        05  FILLER                     PIC X(11).
001210        05  CISCO-IP-ADDR-TEXT         PIC X(15).
001220        05  FILLER                     PIC X(01).
001230        05  CISCO-IP-MASK-TEXT         PIC X(15).
001240        05  FILLER                     PIC X(178).
001250    01  FORTI-IP-ADDRESS-VIEW REDEFINES SCRATCH-AREA.
001260        05  FILLER                     PIC X(07).
001270        05  FORTI-IP-ADDR-TEXT         PIC X(15).
001280        05  FILLER                     PIC X(01).
001290        05  FORTI-IP-MASK-TEXT         PIC X(15).
001300        05  FILLER                     PIC X(182).
001310*
001320    77  QUOTE-POS                      PIC 9(02) COMP.
001330    77  VLAN-DIGITS                    PIC X(04) JUSTIFIED RIGHT.
001340*
001350    77  RECORDS-LISTED                 PIC 9(05) COMP.
001360    77  RECORDS-PARSED                 PIC 9(05) COMP.
001370    77  FILES-NOT-FOUND                PIC 9(05) COMP.
001380    77  DEV-VLAN-SUB                   PIC 9(03) COMP.
001390    77  DEV-IP-SUB                     PIC 9(03) COMP.
001400    77  SCAN-SUB                       PIC 9(02) COMP.
001410    77  MGMT-IF-SUB                    PIC 9(02) COMP.
001420    77  MGMT-IP-SUB                    PIC 9(02) COMP.
001430    77  LEAD-SPACES                    PIC 9(03) COMP.
001440    77  VLAN-DIGIT-COUNT               PIC 9(01) COMP.
001450    77  VLAN-SCAN-POS                  PIC 9(02) COMP.
001460*===============================================================
001470    PROCEDURE DIVISION.
001480*
001490    MAIN-CONTROL.
001500        PERFORM OPEN-PARSE-FILES THRU OPEN-PARSE-FILES-EXIT.
001510        MOVE 0 TO RECORDS-LISTED.
001520        MOVE 0 TO RECORDS-PARSED.
001530        MOVE 0 TO FILES-NOT-FOUND.
001540        PERFORM READ-FILE-LIST-NEXT-NAME
001550            THRU READ-FILE-LIST-NEXT-NAME-EXIT.
001560        PERFORM PROCESS-ONE-LISTED-FILE
001570            THRU PROCESS-ONE-LISTED-FILE-EXIT
001580            UNTIL END-OF-FLIST.
001590        DISPLAY "PARSE-DEVICE-CONFIGS - FILES LISTED  : "
001600                RECORDS-LISTED.
001610        DISPLAY "PARSE-DEVICE-CONFIGS - FILES PARSED  : "
001620                RECORDS-PARSED.
001630        DISPLAY "PARSE-DEVICE-CONFIGS - FILES NOT FOUND: "
001640                FILES-NOT-FOUND.
001650        PERFORM CLOSE-PARSE-FILES THRU CLOSE-PARSE-FILES-EXIT.
001660        EXIT PROGRAM.
001670        STOP RUN.
001680    MAIN-CONTROL-EXIT.
001690        EXIT.
001700*-----------------------------------------------------------
001710    OPEN-PARSE-FILES.
001720        OPEN INPUT FILE-LIST-FILE.
001730        OPEN OUTPUT INVENTORY-FILE.
001740        OPEN OUTPUT PARSE-LOG-FILE.
001750        MOVE "N" TO W-END-OF-FLIST.
001760    OPEN-PARSE-FILES-EXIT.
001770        EXIT.
001780*-----------------------------------------------------------
001790    CLOSE-PARSE-FILES.
001800        CLOSE FILE-LIST-FILE.
001810        CLOSE INVENTORY-FILE.
001820        CLOSE PARSE-LOG-FILE.
001830    CLOSE-PARSE-FILES-EXIT.
001840        EXIT.
001850*-----------------------------------------------------------
001860    READ-FILE-LIST-NEXT-NAME.
001870        READ FILE-LIST-FILE
001880            AT END
001890                MOVE "Y" TO W-END-OF-FLIST
001900                GO TO READ-FILE-LIST-NEXT-NAME-EXIT.
001910        ADD 1 TO RECORDS-LISTED.
001920        MOVE FL-FILE-NAME TO BACKUP-FILE-NAME.
001930    READ-FILE-LIST-NEXT-NAME-EXIT.
001940        EXIT.
001950*-----------------------------------------------------------
001960    PROCESS-ONE-LISTED-FILE.
001970*
001980*    BATCH FLOW UNIT P STEP 2/3 -- open one named backup, scan
001990*    it, normalize it, then move on.  A backup that will not
002000*    open is logged and skipped, the run does not stop for it.
002010*
002020        OPEN INPUT BACKUP-FILE.
002030        IF NOT BACKUP-OPEN-OK
002040            PERFORM LOG-FILE-NOT-FOUND
002050                THRU LOG-FILE-NOT-FOUND-EXIT
002060            GO TO PROCESS-ONE-LISTED-FILE-NEXT.
002070        PERFORM SCAN-ONE-BACKUP-FILE
002080            THRU SCAN-ONE-BACKUP-FILE-EXIT.
002090        CLOSE BACKUP-FILE.
002100        PERFORM NORMALIZE-AND-WRITE-INVENTORY-RECORD
002110            THRU NORMALIZE-AND-WRITE-INVENTORY-RECORD-EXIT.
002120        ADD 1 TO RECORDS-PARSED.
002130    PROCESS-ONE-LISTED-FILE-NEXT.
002140        PERFORM READ-FILE-LIST-NEXT-NAME
002150            THRU READ-FILE-LIST-NEXT-NAME-EXIT.
002160    PROCESS-ONE-LISTED-FILE-EXIT.
002170        EXIT.
002180*-----------------------------------------------------------
002190    LOG-FILE-NOT-FOUND.
002200        ADD 1 TO FILES-NOT-FOUND.
002210        MOVE SPACES TO PARSE-LOG-RECORD.
002220        STRING BACKUP-FILE-NAME DELIMITED BY SPACE
002230               " FILE NOT FOUND" DELIMITED BY SIZE
002240            INTO PARSE-LOG-RECORD.
002250        WRITE PARSE-LOG-RECORD.
002260    LOG-FILE-NOT-FOUND-EXIT.
002270        EXIT.
002280*-----------------------------------------------------------
002290    SCAN-ONE-BACKUP-FILE.
002300*
002310*    UNIT P vendor decision, REQ 1188 -- runs the CISCO rules
002320*    over the whole backup first.  If the file also contains a
002330*    FORTI section-start phrase, or the CISCO pass comes up
002340*    with zero interfaces, the CISCO result is thrown away
002350*    entirely (not merged) and the FORTI rules are run over
002360*    the backup instead.  Matches the reference parser's
002370*    detect-then-try-CISCO-then-fall-back algorithm exactly.
002380*
002390        PERFORM CLEAR-PARSED-DEVICE
002400            THRU CLEAR-PARSED-DEVICE-EXIT.
002410        MOVE BACKUP-FILE-NAME TO DEV-FILE-NAME.
002420        MOVE "N" TO W-END-OF-BACKUP.
002430        MOVE "N" TO W-FORTI-PHRASE-SW.
002440        PERFORM READ-BACKUP-NEXT-LINE
002450            THRU READ-BACKUP-NEXT-LINE-EXIT.
002460        PERFORM SCAN-CISCO-BACKUP-LINE
002470            THRU SCAN-CISCO-BACKUP-LINE-EXIT
002480            UNTIL END-OF-BACKUP.
002490        IF FORTI-PHRASE-SEEN OR DEV-IF-COUNT = 0
002500            PERFORM CLEAR-PARSED-DEVICE
002510                THRU CLEAR-PARSED-DEVICE-EXIT
002520            MOVE BACKUP-FILE-NAME TO DEV-FILE-NAME
002530            CLOSE BACKUP-FILE
002540            OPEN INPUT BACKUP-FILE
002550            MOVE "N" TO W-END-OF-BACKUP
002560            PERFORM READ-BACKUP-NEXT-LINE
002570                THRU READ-BACKUP-NEXT-LINE-EXIT
002580            PERFORM SCAN-FORTI-BACKUP-LINE
002590                THRU SCAN-FORTI-BACKUP-LINE-EXIT
002600                UNTIL END-OF-BACKUP
002610            MOVE "FORTIGATE" TO DEV-VENDOR
002620        ELSE
002630            MOVE "CISCO" TO DEV-VENDOR.
002640    SCAN-ONE-BACKUP-FILE-EXIT.
002650        EXIT.
002660*-----------------------------------------------------------
002670    CLEAR-PARSED-DEVICE.
002680        MOVE SPACES TO PARSED-DEVICE.
002690        MOVE 0 TO DEV-IF-COUNT.
002700        MOVE 0 TO DEV-ROUTE-COUNT.
002710        MOVE 0 TO DEV-ACL-COUNT.
002720        MOVE 0 TO DEV-VLAN-COUNT.
002730        MOVE 0 TO DEV-IP-COUNT.
002740        MOVE SPACES TO BLOCK-SWITCHES.
002750        MOVE "N" TO W-IN-CISCO-IF-BLOCK.
002760        MOVE "N" TO W-IN-FORTI-IF-SECTION.
002770        MOVE "N" TO W-IN-FORTI-IF-EDIT.
002780        MOVE "N" TO W-IN-FORTI-RT-SECTION.
002790        MOVE "N" TO W-IN-FORTI-RT-EDIT.
002800    CLEAR-PARSED-DEVICE-EXIT.
002810        EXIT.
002820*-----------------------------------------------------------
002830    READ-BACKUP-NEXT-LINE.
002840        READ BACKUP-FILE
002850            AT END
002860                MOVE "Y" TO W-END-OF-BACKUP
002870                GO TO READ-BACKUP-NEXT-LINE-EXIT.
002880        MOVE BACKUP-RECORD TO TRIMMED-LINE.
002890    READ-BACKUP-NEXT-LINE-EXIT.
002900        EXIT.
002910*-----------------------------------------------------------
002920    SCAN-CISCO-BACKUP-LINE.
002930*
002940*    First pass of UNIT P vendor decision -- runs the CISCO
002950*    rules only, and watches for the FORTI section-start
002960*    phrases so SCAN-ONE-BACKUP-FILE can tell a true FORTI
002970*    backup from a CISCO one even before DEV-IF-COUNT is
002980*    known at end of file.
002990*
003000        IF TRIMMED-LINE (1:24) = "config system interface"
003010            MOVE "Y" TO W-FORTI-PHRASE-SW
003020            GO TO SCAN-CISCO-BACKUP-LINE-NEXT.
003030        IF TRIMMED-LINE (1:22) = "config firewall policy"
003040            MOVE "Y" TO W-FORTI-PHRASE-SW
003050            GO TO SCAN-CISCO-BACKUP-LINE-NEXT.
003060        PERFORM CISCO-EXTRACTION-PASS
003070            THRU CISCO-EXTRACTION-PASS-EXIT.
003080    SCAN-CISCO-BACKUP-LINE-NEXT.
003090        PERFORM READ-BACKUP-NEXT-LINE
003100            THRU READ-BACKUP-NEXT-LINE-EXIT.
003110    SCAN-CISCO-BACKUP-LINE-EXIT.
003120        EXIT.
003130*-----------------------------------------------------------
003140    SCAN-FORTI-BACKUP-LINE.
003150*
003160*    Second pass of UNIT P vendor decision -- runs only when
003170*    the CISCO pass found no interfaces or a FORTI phrase was
003180*    seen.  Recognizes the FORTI section-start phrases that
003190*    flip the block switches FORTI-EXTRACTION-PASS reads, then
003200*    runs the FORTI extraction rules on the line.
003210*
003220        IF TRIMMED-LINE (1:24) = "config system interface"
003230            MOVE "Y" TO W-IN-FORTI-IF-SECTION
003240            GO TO SCAN-FORTI-BACKUP-LINE-NEXT.
003250        IF TRIMMED-LINE (1:21) = "config router static"
003260            MOVE "Y" TO W-IN-FORTI-RT-SECTION
003270            GO TO SCAN-FORTI-BACKUP-LINE-NEXT.
003280        PERFORM FORTI-EXTRACTION-PASS
003290            THRU FORTI-EXTRACTION-PASS-EXIT.
003300    SCAN-FORTI-BACKUP-LINE-NEXT.
003310        PERFORM READ-BACKUP-NEXT-LINE
003320            THRU READ-BACKUP-NEXT-LINE-EXIT.
003330    SCAN-FORTI-BACKUP-LINE-EXIT.
003340        EXIT.
003350*-----------------------------------------------------------
003360    CISCO-EXTRACTION-PASS.
003370*
003380*    UNIT P CISCO rules -- hostname, interface blocks (ended by
003390*    the next non-blank-column-1 line), IP address lines, VLAN
003400*    from the interface name or a switchport line, static
003410*    routes and ACL lines.
003420*
003430        IF TRIMMED-LINE (1:9) = "hostname "
003440            MOVE TRIMMED-LINE (10:30) TO DEV-HOSTNAME
003450            GO TO CISCO-EXTRACTION-PASS-EXIT.
003460        IF TRIMMED-LINE (1:10) = "interface "
003470            PERFORM CISCO-START-IF-BLOCK
003480                THRU CISCO-START-IF-BLOCK-EXIT
003490            GO TO CISCO-EXTRACTION-PASS-EXIT.
003500        IF IN-CISCO-IF-BLOCK
003510            IF TRIMMED-LINE (1:1) NOT = SPACE
003520                MOVE "N" TO W-IN-CISCO-IF-BLOCK
003530            ELSE
003540                PERFORM CISCO-IF-BLOCK-LINE
003550                    THRU CISCO-IF-BLOCK-LINE-EXIT
003560                GO TO CISCO-EXTRACTION-PASS-EXIT.
003570        IF TRIMMED-LINE (1:9) = "ip route "
003580            PERFORM CISCO-STATIC-ROUTE-LINE
003590                THRU CISCO-STATIC-ROUTE-LINE-EXIT
003600            GO TO CISCO-EXTRACTION-PASS-EXIT.
003610        IF TRIMMED-LINE (1:12) = "access-list "
003620            PERFORM CISCO-ACL-LINE
003630                THRU CISCO-ACL-LINE-EXIT.
003640    CISCO-EXTRACTION-PASS-EXIT.
003650        EXIT.
003660*-----------------------------------------------------------
003670    CISCO-START-IF-BLOCK.
003680        IF DEV-IF-COUNT < 50
003690            ADD 1 TO DEV-IF-COUNT
003700            SET DEV-IF-IDX TO DEV-IF-COUNT
003710            MOVE TRIMMED-LINE (11:30) TO IF-NAME (DEV-IF-IDX)
003720            MOVE 0 TO IF-IP-COUNT (DEV-IF-IDX)
003730            MOVE 0 TO IF-VLAN (DEV-IF-IDX)
003740            MOVE "N" TO IF-VLAN-FLAG (DEV-IF-IDX)
003750            MOVE "Y" TO W-IN-CISCO-IF-BLOCK
003760            PERFORM CISCO-VLAN-FROM-IFNAME
003770                THRU CISCO-VLAN-FROM-IFNAME-EXIT.
003780    CISCO-START-IF-BLOCK-EXIT.
003790        EXIT.
003800*-----------------------------------------------------------
003810    CISCO-VLAN-FROM-IFNAME.
003820*
003830*    UNIT P rule -- an interface name ending "Vlan<digits>" or
003840*    "vlan<digits>" sets the VLAN straight from the name.  The
003850*    digit run is peeled off the end one character at a time
003860*    (up to 4 digits) before the 4 characters ahead of it are
003870*    tested for "Vlan"/"vlan" -- a name can carry 1 to 4 VLAN
003880*    digits, so the old fixed-offset compare could not be used.
003890*
003900        MOVE IF-NAME (DEV-IF-IDX) TO SCRATCH-AREA.
003910        MOVE 0 TO SCAN-SUB.
003920        INSPECT SCRATCH-TOKEN-1
003930            TALLYING SCAN-SUB FOR CHARACTERS
003940            BEFORE INITIAL SPACES.
003950        IF SCAN-SUB < 5
003960            GO TO CISCO-VLAN-FROM-IFNAME-EXIT.
003970        MOVE 0 TO VLAN-DIGIT-COUNT.
003980        MOVE SCAN-SUB TO VLAN-SCAN-POS.
003990    CISCO-VLAN-DIGIT-SCAN.
004000        IF VLAN-SCAN-POS < 1
004010            GO TO CISCO-VLAN-DIGIT-SCAN-DONE.
004020        IF SCRATCH-TOKEN-1 (VLAN-SCAN-POS : 1)
004030                NOT NUMERIC
004040            GO TO CISCO-VLAN-DIGIT-SCAN-DONE.
004050        ADD 1 TO VLAN-DIGIT-COUNT.
004060        SUBTRACT 1 FROM VLAN-SCAN-POS.
004070        IF VLAN-DIGIT-COUNT < 4
004080            GO TO CISCO-VLAN-DIGIT-SCAN.
004090    CISCO-VLAN-DIGIT-SCAN-DONE.
004100        IF VLAN-DIGIT-COUNT = 0
004110            GO TO CISCO-VLAN-FROM-IFNAME-EXIT.
004120        IF VLAN-SCAN-POS < 4
004130            GO TO CISCO-VLAN-FROM-IFNAME-EXIT.
004140        IF SCRATCH-TOKEN-1 (VLAN-SCAN-POS - 2 : 3)
004150                NOT = "lan"
004160            GO TO CISCO-VLAN-FROM-IFNAME-EXIT.
004170        IF SCRATCH-TOKEN-1 (VLAN-SCAN-POS - 3 : 1)
004180                NOT = "V" AND
004190            SCRATCH-TOKEN-1 (VLAN-SCAN-POS - 3 : 1)
004200                NOT = "v"
004210            GO TO CISCO-VLAN-FROM-IFNAME-EXIT.
004220        MOVE SCRATCH-TOKEN-1
004230                (VLAN-SCAN-POS + 1 : VLAN-DIGIT-COUNT)
004240            TO VLAN-DIGITS.
004250        INSPECT VLAN-DIGITS REPLACING LEADING SPACE BY ZERO.
004260        MOVE VLAN-DIGITS TO IF-VLAN (DEV-IF-IDX).
004270        MOVE "Y" TO IF-VLAN-FLAG (DEV-IF-IDX).
004280    CISCO-VLAN-FROM-IFNAME-EXIT.
004290        EXIT.
004300*-----------------------------------------------------------
004310    CISCO-IF-BLOCK-LINE.
004320*
004330*    Recognizes "ip address A.B.C.D M.M.M.M" (leading spaces
004340*    already trimmed here since the block line starts in
004350*    column 2 or beyond) and "switchport access vlan <n>".
004360*
004370        MOVE TRIMMED-LINE TO SCRATCH-AREA.
004380        PERFORM LEFT-TRIM-SCRATCH-LINE
004390            THRU LEFT-TRIM-SCRATCH-LINE-EXIT.
004400        IF SCRATCH-AREA (1:11) = "ip address "
004410            PERFORM CISCO-ADD-IF-ADDRESS
004420                THRU CISCO-ADD-IF-ADDRESS-EXIT
004430            GO TO CISCO-IF-BLOCK-LINE-EXIT.
004440        IF SCRATCH-AREA (1:22) = "switchport access vlan"
004450            IF NOT IF-VLAN-YES (DEV-IF-IDX)
004460                MOVE SCRATCH-AREA (24:4) TO VLAN-DIGITS
004470                INSPECT VLAN-DIGITS
004480                    REPLACING LEADING SPACE BY ZERO
004490                IF VLAN-DIGITS IS NUMERIC
004500                    MOVE VLAN-DIGITS TO IF-VLAN (DEV-IF-IDX)
004510                    MOVE "Y" TO IF-VLAN-FLAG (DEV-IF-IDX).
004520    CISCO-IF-BLOCK-LINE-EXIT.
004530        EXIT.
004540*-----------------------------------------------------------
004550    LEFT-TRIM-SCRATCH-LINE.
004560*
004570*    Shifts SCRATCH-AREA left past its leading spaces, the
004580*    way the shop has always de-indented a block line before
004590*    testing its first word.
004600*
004610        MOVE 0 TO LEAD-SPACES.
004620        INSPECT SCRATCH-AREA TALLYING LEAD-SPACES
004630            FOR LEADING SPACE.
004640        IF LEAD-SPACES = 0
004650            GO TO LEFT-TRIM-SCRATCH-LINE-EXIT.
004660        MOVE SCRATCH-AREA TO LINE-WORK-AREA.
004670        MOVE SPACES TO SCRATCH-AREA.
004680        COMPUTE LINE-LENGTH = 120 - LEAD-SPACES.
004690        MOVE TRIMMED-LINE (LEAD-SPACES + 1 : LINE-LENGTH)
004700            TO SCRATCH-AREA.
004710    LEFT-TRIM-SCRATCH-LINE-EXIT.
004720        EXIT.
004730*-----------------------------------------------------------
004740    CISCO-ADD-IF-ADDRESS.
004750        IF IF-IP-COUNT (DEV-IF-IDX) < 5
004760            ADD 1 TO IF-IP-COUNT (DEV-IF-IDX)
004770            SET IF-IP-IDX TO IF-IP-COUNT (DEV-IF-IDX)
004780            MOVE CISCO-IP-ADDR-TEXT
004790                TO IP-ADDR (DEV-IF-IDX, IF-IP-IDX)
004800            MOVE CISCO-IP-MASK-TEXT
004810                TO IP-MASK (DEV-IF-IDX, IF-IP-IDX)
004820            MOVE IP-MASK (DEV-IF-IDX, IF-IP-IDX)
004830                TO NC-DOTTED-QUAD-IN
004840            PERFORM MASK-TO-PREFIX-CONVERT
004850                THRU MASK-TO-PREFIX-CONVERT-EXIT
004860            MOVE NC-PREFIX-OUT
004870                TO IP-PREFIX (DEV-IF-IDX, IF-IP-IDX)
004880            PERFORM ADD-DISTINCT-IP
004890                THRU ADD-DISTINCT-IP-EXIT.
004900    CISCO-ADD-IF-ADDRESS-EXIT.
004910        EXIT.
004920*-----------------------------------------------------------
004930    CISCO-STATIC-ROUTE-LINE.
004940        MOVE TRIMMED-LINE TO SCRATCH-AREA.
004950        IF DEV-ROUTE-COUNT < 50
004960            ADD 1 TO DEV-ROUTE-COUNT
004970            SET DEV-RT-IDX TO DEV-ROUTE-COUNT
004980            MOVE SCRATCH-AREA (10:15)
004990                TO RT-DST-ADDR (DEV-RT-IDX)
005000            MOVE SCRATCH-AREA (26:15) TO NC-DOTTED-QUAD-IN
005010            PERFORM MASK-TO-PREFIX-CONVERT
005020                THRU MASK-TO-PREFIX-CONVERT-EXIT
005030            MOVE NC-PREFIX-OUT TO RT-DST-PREFIX (DEV-RT-IDX)
005040            MOVE SCRATCH-AREA (42:15)
005050                TO RT-GATEWAY (DEV-RT-IDX).
005060    CISCO-STATIC-ROUTE-LINE-EXIT.
005070        EXIT.
005080*-----------------------------------------------------------
005090    CISCO-ACL-LINE.
005100        IF DEV-ACL-COUNT < 50
005110            ADD 1 TO DEV-ACL-COUNT
005120            SET DEV-ACL-IDX TO DEV-ACL-COUNT
005130            MOVE TRIMMED-LINE TO ACL-TEXT (DEV-ACL-IDX).
005140    CISCO-ACL-LINE-EXIT.
005150        EXIT.
005160*-----------------------------------------------------------
005170    FORTI-EXTRACTION-PASS.
005180*
005190*    UNIT P FORTI rules -- hostname from "set hostname", the
005200*    interface section/edit-block pair, and the static-route
005210*    section/edit-block pair.
005220*
005230        IF TRIMMED-LINE (1:4) = "end" AND
005240                (IN-FORTI-IF-SECTION OR IN-FORTI-RT-SECTION)
005250            MOVE "N" TO W-IN-FORTI-IF-SECTION
005260            MOVE "N" TO W-IN-FORTI-RT-SECTION
005270            GO TO FORTI-EXTRACTION-PASS-EXIT.
005280        PERFORM TEST-FORTI-HOSTNAME-LINE
005290            THRU TEST-FORTI-HOSTNAME-LINE-EXIT.
005300        IF IN-FORTI-IF-SECTION
005310            PERFORM FORTI-IF-SECTION-LINE
005320                THRU FORTI-IF-SECTION-LINE-EXIT
005330            GO TO FORTI-EXTRACTION-PASS-EXIT.
005340        IF IN-FORTI-RT-SECTION
005350            PERFORM FORTI-RT-SECTION-LINE
005360                THRU FORTI-RT-SECTION-LINE-EXIT.
005370    FORTI-EXTRACTION-PASS-EXIT.
005380        EXIT.
005390*-----------------------------------------------------------
005400    TEST-FORTI-HOSTNAME-LINE.
005410        MOVE TRIMMED-LINE TO SCRATCH-AREA.
005420        PERFORM LEFT-TRIM-SCRATCH-LINE
005430            THRU LEFT-TRIM-SCRATCH-LINE-EXIT.
005440        IF SCRATCH-AREA (1:13) = "set hostname "
005450            MOVE 14 TO QUOTE-POS
005460            IF SCRATCH-AREA (14:1) = QUOTE
005470                MOVE 15 TO QUOTE-POS
005480            MOVE SCRATCH-AREA (QUOTE-POS:30)
005490                TO DEV-HOSTNAME
005500            INSPECT DEV-HOSTNAME REPLACING ALL QUOTE BY SPACE.
005510    TEST-FORTI-HOSTNAME-LINE-EXIT.
005520        EXIT.
005530*-----------------------------------------------------------
005540    FORTI-IF-SECTION-LINE.
005550        MOVE TRIMMED-LINE TO SCRATCH-AREA.
005560        PERFORM LEFT-TRIM-SCRATCH-LINE
005570            THRU LEFT-TRIM-SCRATCH-LINE-EXIT.
005580        IF SCRATCH-AREA (1:5) = "edit "
005590            PERFORM FORTI-START-IF-EDIT
005600                THRU FORTI-START-IF-EDIT-EXIT
005610            GO TO FORTI-IF-SECTION-LINE-EXIT.
005620        IF SCRATCH-AREA (1:4) = "next"
005630            MOVE "N" TO W-IN-FORTI-IF-EDIT
005640            GO TO FORTI-IF-SECTION-LINE-EXIT.
005650        IF IN-FORTI-IF-EDIT
005660            IF SCRATCH-AREA (1:7) = "set ip "
005670                PERFORM FORTI-ADD-IF-ADDRESS
005680                    THRU FORTI-ADD-IF-ADDRESS-EXIT
005690                GO TO FORTI-IF-SECTION-LINE-EXIT.
005700            IF SCRATCH-AREA (1:12) = "set vlanid "
005710                MOVE SCRATCH-AREA (13:4) TO VLAN-DIGITS
005720                INSPECT VLAN-DIGITS
005730                    REPLACING LEADING SPACE BY ZERO
005740                IF VLAN-DIGITS IS NUMERIC
005750                    MOVE VLAN-DIGITS TO IF-VLAN (DEV-IF-IDX)
005760                    MOVE "Y" TO IF-VLAN-FLAG (DEV-IF-IDX).
005770    FORTI-IF-SECTION-LINE-EXIT.
005780        EXIT.
005790*-----------------------------------------------------------
005800    FORTI-START-IF-EDIT.
005810        IF DEV-IF-COUNT < 50
005820            ADD 1 TO DEV-IF-COUNT
005830            SET DEV-IF-IDX TO DEV-IF-COUNT
005840            MOVE SCRATCH-AREA (6:30) TO IF-NAME (DEV-IF-IDX)
005850            INSPECT IF-NAME (DEV-IF-IDX)
005860                REPLACING ALL QUOTE BY SPACE
005870            MOVE 0 TO IF-IP-COUNT (DEV-IF-IDX)
005880            MOVE 0 TO IF-VLAN (DEV-IF-IDX)
005890            MOVE "N" TO IF-VLAN-FLAG (DEV-IF-IDX)
005900            MOVE "Y" TO W-IN-FORTI-IF-EDIT.
005910    FORTI-START-IF-EDIT-EXIT.
005920        EXIT.
005930*-----------------------------------------------------------
005940    FORTI-ADD-IF-ADDRESS.
005950        IF IF-IP-COUNT (DEV-IF-IDX) < 5
005960            ADD 1 TO IF-IP-COUNT (DEV-IF-IDX)
005970            SET IF-IP-IDX TO IF-IP-COUNT (DEV-IF-IDX)
005980            MOVE FORTI-IP-ADDR-TEXT
005990                TO IP-ADDR (DEV-IF-IDX, IF-IP-IDX)
006000            MOVE FORTI-IP-MASK-TEXT
006010                TO IP-MASK (DEV-IF-IDX, IF-IP-IDX)
006020            MOVE IP-MASK (DEV-IF-IDX, IF-IP-IDX)
006030                TO NC-DOTTED-QUAD-IN
006040            PERFORM MASK-TO-PREFIX-CONVERT
006050                THRU MASK-TO-PREFIX-CONVERT-EXIT
006060            MOVE NC-PREFIX-OUT
006070                TO IP-PREFIX (DEV-IF-IDX, IF-IP-IDX)
006080            PERFORM ADD-DISTINCT-IP
006090                THRU ADD-DISTINCT-IP-EXIT.
006100    FORTI-ADD-IF-ADDRESS-EXIT.
006110        EXIT.
006120*-----------------------------------------------------------
006130    FORTI-RT-SECTION-LINE.
006140        MOVE TRIMMED-LINE TO SCRATCH-AREA.
006150        PERFORM LEFT-TRIM-SCRATCH-LINE
006160            THRU LEFT-TRIM-SCRATCH-LINE-EXIT.
006170        IF SCRATCH-AREA (1:5) = "edit "
006180            MOVE "N" TO W-FORTI-RT-DST-SEEN
006190            MOVE "N" TO W-FORTI-RT-GW-SEEN
006200            MOVE "Y" TO W-IN-FORTI-RT-EDIT
006210            GO TO FORTI-RT-SECTION-LINE-EXIT.
006220        IF SCRATCH-AREA (1:4) = "next"
006230            PERFORM FORTI-EMIT-STATIC-ROUTE
006240                THRU FORTI-EMIT-STATIC-ROUTE-EXIT
006250            MOVE "N" TO W-IN-FORTI-RT-EDIT
006260            GO TO FORTI-RT-SECTION-LINE-EXIT.
006270        IF IN-FORTI-RT-EDIT
006280            IF SCRATCH-AREA (1:8) = "set dst "
006290                MOVE SCRATCH-AREA (9:15)
006300                    TO FORTI-RT-DST-ADDR
006310                MOVE SCRATCH-AREA (25:15) TO NC-DOTTED-QUAD-IN
006320                PERFORM MASK-TO-PREFIX-CONVERT
006330                    THRU MASK-TO-PREFIX-CONVERT-EXIT
006340                MOVE NC-PREFIX-OUT TO FORTI-RT-DST-PREFIX
006350                MOVE "Y" TO W-FORTI-RT-DST-SEEN
006360                GO TO FORTI-RT-SECTION-LINE-EXIT.
006370            IF SCRATCH-AREA (1:12) = "set gateway "
006380                MOVE SCRATCH-AREA (13:15)
006390                    TO FORTI-RT-GATEWAY
006400                MOVE "Y" TO W-FORTI-RT-GW-SEEN.
006410    FORTI-RT-SECTION-LINE-EXIT.
006420        EXIT.
006430*-----------------------------------------------------------
006440    FORTI-EMIT-STATIC-ROUTE.
006450*
006460*    UNIT P rule -- a FORTI static route is only written when
006470*    both the destination and the gateway were seen in the
006480*    same edit block.
006490*
006500        IF FORTI-RT-DST-SEEN AND FORTI-RT-GW-SEEN
006510            IF DEV-ROUTE-COUNT < 50
006520                ADD 1 TO DEV-ROUTE-COUNT
006530                SET DEV-RT-IDX TO DEV-ROUTE-COUNT
006540                MOVE FORTI-RT-DST-ADDR
006550                    TO RT-DST-ADDR (DEV-RT-IDX)
006560                MOVE FORTI-RT-DST-PREFIX
006570                    TO RT-DST-PREFIX (DEV-RT-IDX)
006580                MOVE FORTI-RT-GATEWAY
006590                    TO RT-GATEWAY (DEV-RT-IDX).
006600    FORTI-EMIT-STATIC-ROUTE-EXIT.
006610        EXIT.
006620*-----------------------------------------------------------
006630    ADD-DISTINCT-IP.
006640*
006650*    UNIT P rule -- device-wide distinct-IP set, kept sorted
006660*    ascending by text order as each new address is folded in.
006670*
006680        MOVE 1 TO DEV-IP-SUB.
006690    ADD-DISTINCT-IP-SCAN.
006700        IF DEV-IP-SUB > DEV-IP-COUNT
006710            GO TO ADD-DISTINCT-IP-INSERT.
006720        SET DEV-IP-IDX TO DEV-IP-SUB.
006730        IF ALL-IP (DEV-IP-IDX) = IP-ADDR (DEV-IF-IDX, IF-IP-IDX)
006740            GO TO ADD-DISTINCT-IP-EXIT.
006750        IF ALL-IP (DEV-IP-IDX) > IP-ADDR (DEV-IF-IDX, IF-IP-IDX)
006760            GO TO ADD-DISTINCT-IP-INSERT.
006770        ADD 1 TO DEV-IP-SUB.
006780        GO TO ADD-DISTINCT-IP-SCAN.
006790    ADD-DISTINCT-IP-INSERT.
006800        IF DEV-IP-COUNT < 100
006810            PERFORM SHIFT-IP-TABLE-UP
006820                THRU SHIFT-IP-TABLE-UP-EXIT
006830            SET DEV-IP-IDX TO DEV-IP-SUB
006840            MOVE IP-ADDR (DEV-IF-IDX, IF-IP-IDX)
006850                TO ALL-IP (DEV-IP-IDX)
006860            ADD 1 TO DEV-IP-COUNT.
006870    ADD-DISTINCT-IP-EXIT.
006880        EXIT.
006890*-----------------------------------------------------------
006900    SHIFT-IP-TABLE-UP.
006910        SET SCAN-SUB TO DEV-IP-COUNT.
006920    SHIFT-IP-TABLE-UP-LOOP.
006930        IF SCAN-SUB < DEV-IP-SUB
006940            GO TO SHIFT-IP-TABLE-UP-EXIT.
006950        MOVE ALL-IP (SCAN-SUB) TO ALL-IP (SCAN-SUB + 1).
006960        SUBTRACT 1 FROM SCAN-SUB.
006970        GO TO SHIFT-IP-TABLE-UP-LOOP.
006980    SHIFT-IP-TABLE-UP-EXIT.
006990        EXIT.
007000*-----------------------------------------------------------
007010    NORMALIZE-AND-WRITE-INVENTORY-RECORD.
007020*
007030*    UNIT N -- device-name rule, management-IP heuristic, and
007040*    the per-interface first-IP-only rule, run once per parsed
007050*    device and written straight to INVENTORY.
007060*
007070        MOVE SPACES TO INVENTORY-RECORD.
007080        IF DEV-HOSTNAME = SPACES
007090            MOVE DEV-FILE-NAME TO INV-NAME
007100        ELSE
007110            MOVE DEV-HOSTNAME TO INV-NAME.
007120        MOVE DEV-VENDOR TO INV-VENDOR.
007130        MOVE DEV-IF-COUNT TO INV-IF-COUNT.
007140        PERFORM BUILD-DISTINCT-VLAN-SET
007150            THRU BUILD-DISTINCT-VLAN-SET-EXIT.
007160        MOVE DEV-VLAN-COUNT TO INV-VLAN-COUNT.
007170        MOVE DEV-ROUTE-COUNT TO INV-ROUTE-COUNT.
007180        PERFORM NORMALIZE-ONE-INTERFACE
007190            THRU NORMALIZE-ONE-INTERFACE-EXIT
007200            VARYING SCAN-SUB FROM 1 BY 1
007210            UNTIL SCAN-SUB > DEV-IF-COUNT.
007220        PERFORM COPY-ROUTE-TABLE-TO-INVENTORY
007230            THRU COPY-ROUTE-TABLE-TO-INVENTORY-EXIT.
007240        PERFORM MGMT-IP-HEURISTIC
007250            THRU MGMT-IP-HEURISTIC-EXIT.
007260        WRITE INVENTORY-RECORD.
007270    NORMALIZE-AND-WRITE-INVENTORY-RECORD-EXIT.
007280        EXIT.
007290*-----------------------------------------------------------
007300    BUILD-DISTINCT-VLAN-SET.
007310        MOVE 0 TO DEV-VLAN-COUNT.
007320        PERFORM ADD-ONE-VLAN-IF-NEW
007330            THRU ADD-ONE-VLAN-IF-NEW-EXIT
007340            VARYING SCAN-SUB FROM 1 BY 1
007350            UNTIL SCAN-SUB > DEV-IF-COUNT.
007360    BUILD-DISTINCT-VLAN-SET-EXIT.
007370        EXIT.
007380*-----------------------------------------------------------
007390    ADD-ONE-VLAN-IF-NEW.
007400        SET DEV-IF-IDX TO SCAN-SUB.
007410        IF NOT IF-VLAN-YES (DEV-IF-IDX)
007420            GO TO ADD-ONE-VLAN-IF-NEW-EXIT.
007430        MOVE 1 TO DEV-VLAN-SUB.
007440    ADD-ONE-VLAN-IF-NEW-SCAN.
007450        IF DEV-VLAN-SUB > DEV-VLAN-COUNT
007460            GO TO ADD-ONE-VLAN-IF-NEW-INSERT.
007470        SET DEV-VLAN-IDX TO DEV-VLAN-SUB.
007480        IF VLAN-ID (DEV-VLAN-IDX) = IF-VLAN (DEV-IF-IDX)
007490            GO TO ADD-ONE-VLAN-IF-NEW-EXIT.
007500        IF VLAN-ID (DEV-VLAN-IDX) > IF-VLAN (DEV-IF-IDX)
007510            GO TO ADD-ONE-VLAN-IF-NEW-INSERT.
007520        ADD 1 TO DEV-VLAN-SUB.
007530        GO TO ADD-ONE-VLAN-IF-NEW-SCAN.
007540    ADD-ONE-VLAN-IF-NEW-INSERT.
007550        IF DEV-VLAN-COUNT < 50
007560            PERFORM SHIFT-VLAN-TABLE-UP
007570                THRU SHIFT-VLAN-TABLE-UP-EXIT
007580            SET DEV-VLAN-IDX TO DEV-VLAN-SUB
007590            MOVE IF-VLAN (DEV-IF-IDX) TO VLAN-ID (DEV-VLAN-IDX)
007600            ADD 1 TO DEV-VLAN-COUNT.
007610    ADD-ONE-VLAN-IF-NEW-EXIT.
007620        EXIT.
007630*-----------------------------------------------------------
007640    SHIFT-VLAN-TABLE-UP.
007650        SET SCAN-SUB TO DEV-VLAN-COUNT.
007660    SHIFT-VLAN-TABLE-UP-LOOP.
007670        IF SCAN-SUB < DEV-VLAN-SUB
007680            GO TO SHIFT-VLAN-TABLE-UP-EXIT.
007690        MOVE VLAN-ID (SCAN-SUB) TO VLAN-ID (SCAN-SUB + 1).
007700        SUBTRACT 1 FROM SCAN-SUB.
007710        GO TO SHIFT-VLAN-TABLE-UP-LOOP.
007720    SHIFT-VLAN-TABLE-UP-EXIT.
007730        EXIT.
007740*-----------------------------------------------------------
007750    NORMALIZE-ONE-INTERFACE.
007760*
007770*    UNIT N rule -- keep name and VLAN, keep only the first IP
007780*    on the interface, set the no-IP flag when there is none.
007790*
007800        SET DEV-IF-IDX TO SCAN-SUB.
007810        SET INV-IF-IDX TO SCAN-SUB.
007820        MOVE IF-NAME (DEV-IF-IDX) TO INV-IF-NAME (INV-IF-IDX).
007830        MOVE IF-VLAN (DEV-IF-IDX) TO INV-IF-VLAN (INV-IF-IDX).
007840        MOVE IF-VLAN-FLAG (DEV-IF-IDX)
007850            TO INV-IF-VLAN-FLAG (INV-IF-IDX).
007860        IF IF-IP-COUNT (DEV-IF-IDX) = 0
007870            MOVE SPACES TO INV-IF-IP (INV-IF-IDX)
007880            MOVE 0 TO INV-IF-PREFIX (INV-IF-IDX)
007890            MOVE "N" TO INV-IF-HAS-IP (INV-IF-IDX)
007900            GO TO NORMALIZE-ONE-INTERFACE-EXIT.
007910        SET IF-IP-IDX TO 1.
007920        MOVE IP-ADDR (DEV-IF-IDX, IF-IP-IDX)
007930            TO INV-IF-IP (INV-IF-IDX).
007940        MOVE IP-PREFIX (DEV-IF-IDX, IF-IP-IDX)
007950            TO INV-IF-PREFIX (INV-IF-IDX).
007960        MOVE "Y" TO INV-IF-HAS-IP (INV-IF-IDX).
007970    NORMALIZE-ONE-INTERFACE-EXIT.
007980        EXIT.
007990*-----------------------------------------------------------
008000    COPY-ROUTE-TABLE-TO-INVENTORY.
008010        PERFORM COPY-ONE-ROUTE-ENTRY
008020            THRU COPY-ONE-ROUTE-ENTRY-EXIT
008030            VARYING SCAN-SUB FROM 1 BY 1
008040            UNTIL SCAN-SUB > DEV-ROUTE-COUNT.
008050    COPY-ROUTE-TABLE-TO-INVENTORY-EXIT.
008060        EXIT.
008070*-----------------------------------------------------------
008080    COPY-ONE-ROUTE-ENTRY.
008090        SET DEV-RT-IDX TO SCAN-SUB.
008100        SET INV-RT-IDX TO SCAN-SUB.
008110        MOVE RT-DST-ADDR (DEV-RT-IDX)
008120            TO RT-DST-ADDR (INV-RT-IDX).
008130        MOVE RT-DST-PREFIX (DEV-RT-IDX)
008140            TO RT-DST-PREFIX (INV-RT-IDX).
008150        MOVE RT-GATEWAY (DEV-RT-IDX) TO RT-GATEWAY (INV-RT-IDX).
008160    COPY-ONE-ROUTE-ENTRY-EXIT.
008170        EXIT.
008180*-----------------------------------------------------------
008190    MGMT-IP-HEURISTIC.
008200*
008210*    UNIT N rule, first match wins across the four priority
008220*    tests -- see MGMT-IP-RULE-1 through MGMT-IP-RULE-4.
008230*
008240        MOVE SPACES TO INV-MGMT-IP.
008250        PERFORM MGMT-IP-RULE-1 THRU MGMT-IP-RULE-1-EXIT.
008260        IF INV-MGMT-IP NOT = SPACES
008270            GO TO MGMT-IP-HEURISTIC-EXIT.
008280        PERFORM MGMT-IP-RULE-2 THRU MGMT-IP-RULE-2-EXIT.
008290        IF INV-MGMT-IP NOT = SPACES
008300            GO TO MGMT-IP-HEURISTIC-EXIT.
008310        PERFORM MGMT-IP-RULE-3 THRU MGMT-IP-RULE-3-EXIT.
008320    MGMT-IP-HEURISTIC-EXIT.
008330        EXIT.
008340*-----------------------------------------------------------
008350    MGMT-IP-RULE-1.
008360*
008370*    First IP anywhere whose prefix is 32, scanning interfaces
008380*    in order and IPs in order within each interface.
008390*
008400        MOVE 1 TO MGMT-IF-SUB.
008410    MGMT-IP-RULE-1-IF-LOOP.
008420        IF MGMT-IF-SUB > DEV-IF-COUNT
008430            GO TO MGMT-IP-RULE-1-EXIT.
008440        SET DEV-IF-IDX TO MGMT-IF-SUB.
008450        MOVE 1 TO MGMT-IP-SUB.
008460    MGMT-IP-RULE-1-IP-LOOP.
008470        IF MGMT-IP-SUB > IF-IP-COUNT (DEV-IF-IDX)
008480            GO TO MGMT-IP-RULE-1-NEXT-IF.
008490        SET IF-IP-IDX TO MGMT-IP-SUB.
008500        IF IP-PREFIX (DEV-IF-IDX, IF-IP-IDX) = 32
008510            MOVE IP-ADDR (DEV-IF-IDX, IF-IP-IDX) TO INV-MGMT-IP
008520            GO TO MGMT-IP-RULE-1-EXIT.
008530        ADD 1 TO MGMT-IP-SUB.
008540        GO TO MGMT-IP-RULE-1-IP-LOOP.
008550    MGMT-IP-RULE-1-NEXT-IF.
008560        ADD 1 TO MGMT-IF-SUB.
008570        GO TO MGMT-IP-RULE-1-IF-LOOP.
008580    MGMT-IP-RULE-1-EXIT.
008590        EXIT.
008600*-----------------------------------------------------------
008610    MGMT-IP-RULE-2.
008620*
008630*    First IP of the first interface that has both a detected
008640*    VLAN and at least one IP.
008650*
008660        MOVE 1 TO MGMT-IF-SUB.
008670    MGMT-IP-RULE-2-LOOP.
008680        IF MGMT-IF-SUB > DEV-IF-COUNT
008690            GO TO MGMT-IP-RULE-2-EXIT.
008700        SET DEV-IF-IDX TO MGMT-IF-SUB.
008710        IF IF-VLAN-YES (DEV-IF-IDX) AND
008720                IF-IP-COUNT (DEV-IF-IDX) > 0
008730            SET IF-IP-IDX TO 1
008740            MOVE IP-ADDR (DEV-IF-IDX, IF-IP-IDX) TO INV-MGMT-IP
008750            GO TO MGMT-IP-RULE-2-EXIT.
008760        ADD 1 TO MGMT-IF-SUB.
008770        GO TO MGMT-IP-RULE-2-LOOP.
008780    MGMT-IP-RULE-2-EXIT.
008790        EXIT.
008800*-----------------------------------------------------------
008810    MGMT-IP-RULE-3.
008820*
008830*    First IP of the first interface having any IP at all.
008840*    No match leaves INV-MGMT-IP at SPACES (rule 4 - none).
008850*
008860        MOVE 1 TO MGMT-IF-SUB.
008870    MGMT-IP-RULE-3-LOOP.
008880        IF MGMT-IF-SUB > DEV-IF-COUNT
008890            GO TO MGMT-IP-RULE-3-EXIT.
008900        SET DEV-IF-IDX TO MGMT-IF-SUB.
008910        IF IF-IP-COUNT (DEV-IF-IDX) > 0
008920            SET IF-IP-IDX TO 1
008930            MOVE IP-ADDR (DEV-IF-IDX, IF-IP-IDX) TO INV-MGMT-IP
008940            GO TO MGMT-IP-RULE-3-EXIT.
008950        ADD 1 TO MGMT-IF-SUB.
008960        GO TO MGMT-IP-RULE-3-LOOP.
008970    MGMT-IP-RULE-3-EXIT.
008980        EXIT.
008990*===============================================================
009000    COPY "PLNETCVT.CBL".
009010
