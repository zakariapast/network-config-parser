000010*    FDFLIST.CBL
000020*    FD for the backup file-list control file -- one file name
000030*    per line, in the order the nightly run is to process them.
000040    FD  FILE-LIST-FILE
000050        LABEL RECORDS ARE STANDARD.
000060    01  FILE-LIST-RECORD.
000070        05  FL-FILE-NAME           PIC X(40).
000080        05  FILLER                 PIC X(40).
000090
