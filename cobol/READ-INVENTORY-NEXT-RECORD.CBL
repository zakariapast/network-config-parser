000010*    READ-INVENTORY-NEXT-RECORD.CBL
000020*    Shared sequential read of INVENTORY-FILE.  Both the
000030*    summary report and the config generator walk this file
000040*    top to bottom in parse order, so one copybook carries the
000050*    read paragraph for the both of them.
000060READ-INVENTORY-NEXT-RECORD.
000070    READ INVENTORY-FILE
000080        AT END
000090            MOVE "Y" TO W-END-OF-INVENTORY
000100            GO TO READ-INVENTORY-NEXT-RECORD-EXIT.
000110    ADD 1 TO INVENTORY-RECORDS-READ.
000120READ-INVENTORY-NEXT-RECORD-EXIT.
000130    EXIT.
000140
