000010*    FDPLOG.CBL
000020*    FD for the parser status/error log -- one message per
000030*    backup file that could not be opened or fully parsed.
000040    FD  PARSE-LOG-FILE
000050        LABEL RECORDS ARE STANDARD.
000060    01  PARSE-LOG-RECORD.
000070        05  PARSE-LOG-TEXT         PIC X(116).
000080        05  FILLER                 PIC X(04).
