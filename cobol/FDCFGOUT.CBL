000010*    FDCFGOUT.CBL
000020*    FD for one generated, standardized device configuration
000030*    text file (switched-VLAN-interface style rendering).
000040    FD  CONFIG-OUT-FILE
000050        LABEL RECORDS ARE STANDARD.
000060    01  CONFIG-OUT-RECORD.
000070        05  CONFIG-OUT-TEXT        PIC X(76).
000080        05  FILLER                 PIC X(04).
