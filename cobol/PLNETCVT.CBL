000010*    PLNETCVT.CBL
000020*    Shared subnet-mask / prefix-length conversion paragraphs.
000030*    COPY'd by both the parser (mask to prefix, at extraction
000040*    time) and the config generator (prefix to netmask, at
000050*    render time).  wsnetcvt.cbl carries the working-storage
000060*    these paragraphs share with the calling program.
000070*-------------------------------------------------------------
000080SPLIT-DOTTED-QUAD.
000090*
000100*    Breaks NC-DOTTED-QUAD-IN into NC-OCTET-OUT (1) THRU (4).
000110*    Sets NC-INVALID-QUAD and zero octets on any shape other
000120*    than four numeric groups separated by three dots.
000130*
000140    MOVE "Y" TO NC-VALID-QUAD-SW.
000150    MOVE 0 TO NC-DELIM-TALLY.
000160    MOVE 0 TO NC-OCTET-OUT (1).
000170    MOVE 0 TO NC-OCTET-OUT (2).
000180    MOVE 0 TO NC-OCTET-OUT (3).
000190    MOVE 0 TO NC-OCTET-OUT (4).
000200    UNSTRING NC-DOTTED-QUAD-IN DELIMITED BY "."
000210        INTO NC-TOKEN-1 NC-TOKEN-2 NC-TOKEN-3 NC-TOKEN-4
000220        TALLYING IN NC-DELIM-TALLY.
000230    IF NC-DELIM-TALLY NOT = 3
000240        MOVE "N" TO NC-VALID-QUAD-SW
000250        GO TO SPLIT-DOTTED-QUAD-EXIT.
000260    PERFORM VALIDATE-AND-STORE-OCTETS
000270        THRU VALIDATE-AND-STORE-OCTETS-EXIT.
000280SPLIT-DOTTED-QUAD-EXIT.
000290    EXIT.
000300*-------------------------------------------------------------
000310VALIDATE-AND-STORE-OCTETS.
000320    INSPECT NC-TOKEN-1 REPLACING LEADING SPACE BY ZERO.
000330    INSPECT NC-TOKEN-2 REPLACING LEADING SPACE BY ZERO.
000340    INSPECT NC-TOKEN-3 REPLACING LEADING SPACE BY ZERO.
000350    INSPECT NC-TOKEN-4 REPLACING LEADING SPACE BY ZERO.
000360    IF NC-TOKEN-1 NOT NUMERIC OR NC-TOKEN-2 NOT NUMERIC
000370        OR NC-TOKEN-3 NOT NUMERIC OR NC-TOKEN-4 NOT NUMERIC
000380        MOVE "N" TO NC-VALID-QUAD-SW
000390        GO TO VALIDATE-AND-STORE-OCTETS-EXIT.
000400    MOVE NC-TOKEN-1 TO NC-OCTET-OUT (1).
000410    MOVE NC-TOKEN-2 TO NC-OCTET-OUT (2).
000420    MOVE NC-TOKEN-3 TO NC-OCTET-OUT (3).
000430    MOVE NC-TOKEN-4 TO NC-OCTET-OUT (4).
000440    IF NC-OCTET-OUT (1) > 255 OR NC-OCTET-OUT (2) > 255
000450        OR NC-OCTET-OUT (3) > 255 OR NC-OCTET-OUT (4) > 255
000460        MOVE "N" TO NC-VALID-QUAD-SW.
000470VALIDATE-AND-STORE-OCTETS-EXIT.
000480    EXIT.
000490*-------------------------------------------------------------
000500MASK-TO-PREFIX-CONVERT.
000510*
000520*    UNIT P rule: the prefix is the count of 1-bits across all
000530*    32 bits of the mask in NC-DOTTED-QUAD-IN, contiguous or
000540*    not.  A malformed mask yields prefix 0.
000550*
000560    PERFORM SPLIT-DOTTED-QUAD THRU SPLIT-DOTTED-QUAD-EXIT.
000570    IF NC-INVALID-QUAD
000580        MOVE 0 TO NC-PREFIX-OUT
000590        GO TO MASK-TO-PREFIX-CONVERT-EXIT.
000600    MOVE 0 TO NC-BIT-COUNT.
000610    PERFORM COUNT-BITS-ONE-OCTET THRU COUNT-BITS-ONE-OCTET-EXIT
000620        VARYING NC-OCTET-SUB FROM 1 BY 1 UNTIL NC-OCTET-SUB > 4.
000630    MOVE NC-BIT-COUNT TO NC-PREFIX-OUT.
000640MASK-TO-PREFIX-CONVERT-EXIT.
000650    EXIT.
000660*-------------------------------------------------------------
000670COUNT-BITS-ONE-OCTET.
000680*
000690*    Adds the number of 1-bits in NC-OCTET-OUT (NC-OCTET-SUB)
000700*    to NC-BIT-COUNT.  No bit-wise intrinsic is assumed to
000710*    exist -- each bit is peeled off by repeated halving, the
000720*    way this was always done before the run-time offered one.
000730*
000740    MOVE NC-OCTET-OUT (NC-OCTET-SUB) TO NC-WORK-OCTET.
000750    PERFORM COUNT-ONE-BIT THRU COUNT-ONE-BIT-EXIT
000760        VARYING NC-BIT-SUB FROM 1 BY 1 UNTIL NC-BIT-SUB > 8.
000770COUNT-BITS-ONE-OCTET-EXIT.
000780    EXIT.
000790*-------------------------------------------------------------
000800COUNT-ONE-BIT.
000810    DIVIDE NC-WORK-OCTET BY 2
000820        GIVING NC-DIVIDE-QUOTIENT
000830        REMAINDER NC-DIVIDE-REMAINDER.
000840    IF NC-DIVIDE-REMAINDER = 1
000850        ADD 1 TO NC-BIT-COUNT.
000860    MOVE NC-DIVIDE-QUOTIENT TO NC-WORK-OCTET.
000870COUNT-ONE-BIT-EXIT.
000880    EXIT.
000890*-------------------------------------------------------------
000900PREFIX-TO-NETMASK-CONVERT.
000910*
000920*    UNIT G rule: dotted netmask for NC-PREFIX-IN -- the top
000930*    NC-PREFIX-IN bits set, left to right across the 4 octets.
000940*
000950    MOVE SPACES TO NC-NETMASK-OUT.
000960    MOVE 1 TO NC-SCAN-POINTER.
000970    MOVE NC-PREFIX-IN TO NC-BITS-LEFT.
000980    PERFORM BUILD-ONE-NETMASK-OCTET
000990        THRU BUILD-ONE-NETMASK-OCTET-EXIT
001000        VARYING NC-OCTET-SUB FROM 1 BY 1 UNTIL NC-OCTET-SUB > 4.
001010PREFIX-TO-NETMASK-CONVERT-EXIT.
001020    EXIT.
001030*-------------------------------------------------------------
001040BUILD-ONE-NETMASK-OCTET.
001050    IF NC-BITS-LEFT >= 8
001060        MOVE 8 TO NC-BITS-IN-OCTET
001070        SUBTRACT 8 FROM NC-BITS-LEFT
001080    ELSE
001090        MOVE NC-BITS-LEFT TO NC-BITS-IN-OCTET
001100        MOVE 0 TO NC-BITS-LEFT.
001110    MOVE NC-BITS-TO-VALUE (NC-BITS-IN-OCTET + 1)
001120        TO NC-OCTET-OUT (NC-OCTET-SUB).
001130    PERFORM APPEND-OCTET-TO-NETMASK
001140        THRU APPEND-OCTET-TO-NETMASK-EXIT.
001150BUILD-ONE-NETMASK-OCTET-EXIT.
001160    EXIT.
001170*-------------------------------------------------------------
001180APPEND-OCTET-TO-NETMASK.
001190*
001200*    STRINGs NC-OCTET-OUT (NC-OCTET-SUB), zero-suppressed and
001210*    left-trimmed, onto NC-NETMASK-OUT at NC-SCAN-POINTER,
001220*    followed by a dot unless this is the fourth octet.
001230*
001240    MOVE NC-OCTET-OUT (NC-OCTET-SUB) TO NC-EDITED-OCTET.
001250    MOVE 0 TO NC-LEAD-SPACES.
001260    INSPECT NC-EDITED-OCTET TALLYING NC-LEAD-SPACES
001270        FOR LEADING SPACE.
001280    COMPUTE NC-SUBSTR-START = NC-LEAD-SPACES + 1.
001290    COMPUTE NC-SUBSTR-LEN = 3 - NC-LEAD-SPACES.
001300    IF NC-OCTET-SUB = 4
001310        GO TO APPEND-LAST-OCTET.
001320    STRING NC-EDITED-OCTET (NC-SUBSTR-START : NC-SUBSTR-LEN)
001330           "."
001340        DELIMITED BY SIZE
001350        INTO NC-NETMASK-OUT
001360        WITH POINTER NC-SCAN-POINTER.
001370    GO TO APPEND-OCTET-TO-NETMASK-EXIT.
001380APPEND-LAST-OCTET.
001390    STRING NC-EDITED-OCTET (NC-SUBSTR-START : NC-SUBSTR-LEN)
001400        DELIMITED BY SIZE
001410        INTO NC-NETMASK-OUT
001420        WITH POINTER NC-SCAN-POINTER.
001430APPEND-OCTET-TO-NETMASK-EXIT.
001440    EXIT.
001450
