000010*===============================================================
000020    IDENTIFICATION DIVISION.
000030    PROGRAM-ID. generate-device-configs.
000040    AUTHOR. R. HALVORSEN.
000050    INSTALLATION. MIDLAND ENERGY & UTILITIES - NET SVCS DIV.
000060    DATE-WRITTEN. APRIL 19, 1988.
000070    DATE-COMPILED.
000080    SECURITY. INTERNAL USE ONLY - NETWORK SERVICES DIVISION.
000090*===============================================================
000100*    GENERATE-DEVICE-CONFIGS
000110*
000120*    Step 3 of the nightly run.  Reads INVENTORY, enriches every
000130*    selected device (splits the interface address/prefix back
000140*    into address plus dotted netmask, expands every static
000150*    route into a network address and dotted netmask), and
000160*    writes one standardized configuration text file per
000170*    device.  A device-name parameter card selects a single
000180*    device for an off-cycle rerun; a blank card renders the
000190*    whole inventory, the way the nightly driver always calls
000200*    it.
000210*
000220*    CHANGE LOG
000230*    ----------
000240*    04-19-88  RAH  ORIGINAL PROGRAM - RENDERS WHOLE INVENTORY.
000250*    10-03-89  RAH  ADDED DEVICE-NAME PARAMETER CARD SO A SINGLE
000260*                   DEVICE CAN BE RE-RENDERED WITHOUT RERUNNING
000270*                   THE WHOLE BATCH (REQ 177).
000280*    03-22-92  TDK  ROUTE NETWORK ADDRESS NOW COMPUTED HERE
000290*                   INSTEAD OF AT PARSE TIME (REQ 298).
000300*    02-09-99  LMC  Y2K REMEDIATION - PROGRAM CARRIES NO DATE
000310*                   FIELDS, NO CHANGE REQUIRED.
000320*    08-22-01  LMC  REQ 0512 - "DEVICE NOT FOUND" MESSAGE ADDED
000330*                   FOR A PARAMETER CARD THAT MATCHES NOTHING.
000340*    06-30-06  RGK  REQ 0844 - SKIP A ROUTE LINE WHEN THE
000350*                   ENRICHED NETWORK/NETMASK PAIR NEVER GOT
000360*                   BUILT, AND STOPPED COLUMN-COUNTING THE
000370*                   RENDERED NETWORK TEXT OUT OF THE QUAD LINE.
000380*===============================================================
000390    ENVIRONMENT DIVISION.
000400    INPUT-OUTPUT SECTION.
000410    FILE-CONTROL.
000420        COPY "SLINVTY.CBL".
000430        COPY "SLCFGOUT.CBL".
000440    CONFIGURATION SECTION.
000450    SPECIAL-NAMES.
000460        C01 IS TOP-OF-FORM.
000470*
000480    DATA DIVISION.
000490    FILE SECTION.
000500        COPY "FDINVTY.CBL".
000510        COPY "FDCFGOUT.CBL".
000520*
000530    WORKING-STORAGE SECTION.
000540        COPY "wsnetcvt.cbl".
000550*
000560    77  W-END-OF-INVENTORY               PIC X(01).
000570        88  END-OF-INVENTORY             VALUE "Y".
000580*
000590    01  SELECTION-AREA.
000600        05  SELECT-DEVICE-NAME           PIC X(30).
000610        05  FILLER                       PIC X(10).
000620*
000630    77  CONFIG-FILE-NAME                 PIC X(40).
000640*
000650    01  ENRICHED-IF-AREA.
000660        05  ENRICHED-IF-ENTRY OCCURS 50 TIMES
000670                               INDEXED BY EIF-IDX.
000680            10  CG-IF-NETMASK            PIC X(15).
000690        05  FILLER                       PIC X(04).
000700*
000710    01  ENRICHED-RT-AREA.
000720        05  ENRICHED-RT-ENTRY OCCURS 50 TIMES
000730                               INDEXED BY ERT-IDX.
000740            10  CG-RT-NETWORK            PIC X(15).
000750            10  CG-RT-NETMASK            PIC X(15).
000760        05  FILLER                       PIC X(04).
000770*
000780*    Flat view of the entry above -- REQ 0844 -- lets the route
000790*    writer test "was this pair ever built" in one compare
000800*    instead of two, the same as the enriched netmask table is
000810*    tested whole further down.
000820*
000830    01  CG-RT-PAIR-VIEW REDEFINES ENRICHED-RT-AREA.
000840        05  CG-RT-PAIR-TEXT OCCURS 50 TIMES
000850                             INDEXED BY ERT-IDX PIC X(30).
000860        05  FILLER                       PIC X(04).
000870*
000880    01  OCTET-WORK-AREA.
000890        05  ADDR-OCTET OCCURS 4 TIMES    PIC 9(03) COMP.
000900        05  NET-OCTET  OCCURS 4 TIMES    PIC 9(03) COMP.
000910        05  FILLER                       PIC X(08).
000920*
000930    01  AND-WORK-AREA.
000940        05  AND-WORK-A                   PIC 9(03) COMP.
000950        05  AND-WORK-B                   PIC 9(03) COMP.
000960        05  AND-REM-A                    PIC 9(01) COMP.
000970        05  AND-REM-B                    PIC 9(01) COMP.
000980        05  AND-POWER                    PIC 9(03) COMP.
000990        05  AND-RESULT                   PIC 9(03) COMP.
001000        05  AND-BIT-SUB                  PIC 9(01) COMP.
001010        05  FILLER                       PIC X(05).
001020*
001030    01  QUAD-BUILD-AREA.
001040        05  QUAD-EDITED-OCTET            PIC ZZ9.
001050        05  QUAD-LEAD-SPACES             PIC 9(01) COMP.
001060        05  QUAD-SUBSTR-START            PIC 9(01) COMP.
001070        05  QUAD-SUBSTR-LEN              PIC 9(01) COMP.
001080        05  QUAD-SCAN-POINTER            PIC 9(02) COMP.
001090        05  FILLER                       PIC X(10).
001100*
001110    77  LINE-OUT                         PIC X(80).
001120    77  QUAD-NETWORK-TEXT REDEFINES LINE-OUT
001130                                     PIC X(15).
001140*
001150    77  RENDERED-COUNT                   PIC 9(05) COMP.
001160    77  INVENTORY-RECORDS-READ           PIC 9(05) COMP.
001170    77  OCTET-SUB                        PIC 9(01) COMP.
001180*===============================================================
001190    PROCEDURE DIVISION.
001200*
001210    MAIN-CONTROL.
001220        PERFORM GET-SELECTION-CRITERIA
001230            THRU GET-SELECTION-CRITERIA-EXIT.
001240        OPEN INPUT INVENTORY-FILE.
001250        MOVE 0 TO RENDERED-COUNT.
001260        MOVE 0 TO INVENTORY-RECORDS-READ.
001270        MOVE "N" TO W-END-OF-INVENTORY.
001280        PERFORM READ-INVENTORY-NEXT-RECORD
001290            THRU READ-INVENTORY-NEXT-RECORD-EXIT.
001300        PERFORM PROCESS-ONE-INVENTORY-RECORD
001310            THRU PROCESS-ONE-INVENTORY-RECORD-EXIT
001320            UNTIL END-OF-INVENTORY.
001330        CLOSE INVENTORY-FILE.
001340        IF SELECT-DEVICE-NAME NOT = SPACES
001350                AND RENDERED-COUNT = 0
001360            PERFORM PRINT-DEVICE-NOT-FOUND-MESSAGE
001370                THRU PRINT-DEVICE-NOT-FOUND-MESSAGE-EXIT
001380        ELSE
001390            PERFORM PRINT-RENDERED-COUNT-MESSAGE
001400                THRU PRINT-RENDERED-COUNT-MESSAGE-EXIT.
001410        EXIT PROGRAM.
001420        STOP RUN.
001430    MAIN-CONTROL-EXIT.
001440        EXIT.
001450*-----------------------------------------------------------
001460    GET-SELECTION-CRITERIA.
001470*
001480*    UNIT G step 1 -- an optional device-name parameter card.
001490*    Blank (or no card at all) renders the whole inventory, the
001500*    way the nightly driver calls this program; a name renders
001510*    that one device only, for an operator's off-cycle rerun.
001520*
001530        MOVE SPACES TO SELECT-DEVICE-NAME.
001540        ACCEPT SELECT-DEVICE-NAME FROM SYSIN.
001550    GET-SELECTION-CRITERIA-EXIT.
001560        EXIT.
001570*-----------------------------------------------------------
001580    COPY "READ-INVENTORY-NEXT-RECORD.CBL".
001590*-----------------------------------------------------------
001600    PROCESS-ONE-INVENTORY-RECORD.
001610        IF SELECT-DEVICE-NAME = SPACES
001620                OR SELECT-DEVICE-NAME = INV-NAME
001630            PERFORM ENRICH-ONE-DEVICE
001640                THRU ENRICH-ONE-DEVICE-EXIT
001650            PERFORM WRITE-ONE-CONFIG-FILE
001660                THRU WRITE-ONE-CONFIG-FILE-EXIT
001670            ADD 1 TO RENDERED-COUNT.
001680        PERFORM READ-INVENTORY-NEXT-RECORD
001690            THRU READ-INVENTORY-NEXT-RECORD-EXIT.
001700    PROCESS-ONE-INVENTORY-RECORD-EXIT.
001710        EXIT.
001720*-----------------------------------------------------------
001730    ENRICH-ONE-DEVICE.
001740*
001750*    UNIT G rule -- CIDR split for every interface that carries
001760*    an address, route network/netmask expansion for every
001770*    static route.  The address itself never changes shape, so
001780*    only the netmask side needs building here.
001790*
001800        PERFORM ENRICH-ONE-INTERFACE
001810            THRU ENRICH-ONE-INTERFACE-EXIT
001820            VARYING INV-IF-IDX FROM 1 BY 1
001830            UNTIL INV-IF-IDX > INV-IF-COUNT.
001840        PERFORM ENRICH-ONE-ROUTE
001850            THRU ENRICH-ONE-ROUTE-EXIT
001860            VARYING INV-RT-IDX FROM 1 BY 1
001870            UNTIL INV-RT-IDX > INV-ROUTE-COUNT.
001880    ENRICH-ONE-DEVICE-EXIT.
001890        EXIT.
001900*-----------------------------------------------------------
001910    ENRICH-ONE-INTERFACE.
001920        SET EIF-IDX TO INV-IF-IDX.
001930        IF NOT INV-IF-HAS-IP-YES (INV-IF-IDX)
001940            MOVE SPACES TO CG-IF-NETMASK (EIF-IDX)
001950            GO TO ENRICH-ONE-INTERFACE-EXIT.
001960        MOVE INV-IF-PREFIX (INV-IF-IDX) TO NC-PREFIX-IN.
001970        PERFORM PREFIX-TO-NETMASK-CONVERT
001980            THRU PREFIX-TO-NETMASK-CONVERT-EXIT.
001990        MOVE NC-NETMASK-OUT TO CG-IF-NETMASK (EIF-IDX).
002000    ENRICH-ONE-INTERFACE-EXIT.
002010        EXIT.
002020*-----------------------------------------------------------
002030    ENRICH-ONE-ROUTE.
002040*
002050*    Destination network address = destination AND mask(P),
002060*    octet by octet -- host bits zeroed, no bitwise intrinsic
002070*    assumed any more than anywhere else in this system.
002080*
002090        SET ERT-IDX TO INV-RT-IDX.
002100        MOVE RT-DST-ADDR (INV-RT-IDX) TO NC-DOTTED-QUAD-IN.
002110        PERFORM SPLIT-DOTTED-QUAD THRU SPLIT-DOTTED-QUAD-EXIT.
002120        MOVE NC-OCTET-OUT (1) TO ADDR-OCTET (1).
002130        MOVE NC-OCTET-OUT (2) TO ADDR-OCTET (2).
002140        MOVE NC-OCTET-OUT (3) TO ADDR-OCTET (3).
002150        MOVE NC-OCTET-OUT (4) TO ADDR-OCTET (4).
002160        MOVE RT-DST-PREFIX (INV-RT-IDX) TO NC-PREFIX-IN.
002170        PERFORM PREFIX-TO-NETMASK-CONVERT
002180            THRU PREFIX-TO-NETMASK-CONVERT-EXIT.
002190        MOVE NC-NETMASK-OUT TO CG-RT-NETMASK (ERT-IDX).
002200        PERFORM AND-ONE-OCTET THRU AND-ONE-OCTET-EXIT
002210            VARYING OCTET-SUB FROM 1 BY 1
002220            UNTIL OCTET-SUB > 4.
002230        PERFORM BUILD-QUAD-FROM-NET-OCTETS
002240            THRU BUILD-QUAD-FROM-NET-OCTETS-EXIT.
002250        MOVE QUAD-NETWORK-TEXT TO CG-RT-NETWORK (ERT-IDX).
002260    ENRICH-ONE-ROUTE-EXIT.
002270        EXIT.
002280*-----------------------------------------------------------
002290    AND-ONE-OCTET.
002300*
002310*    Peels the two octets apart one bit at a time by repeated
002320*    halving (the same habit PLNETCVT has always used to count
002330*    bits) and keeps a bit only when both sides carry it.
002340*
002350        MOVE ADDR-OCTET (OCTET-SUB) TO AND-WORK-A.
002360        MOVE NC-OCTET-OUT (OCTET-SUB) TO AND-WORK-B.
002370        MOVE 0 TO AND-RESULT.
002380        MOVE 1 TO AND-POWER.
002390        MOVE 1 TO AND-BIT-SUB.
002400    AND-ONE-OCTET-LOOP.
002410        IF AND-BIT-SUB > 8
002420            GO TO AND-ONE-OCTET-DONE.
002430        DIVIDE AND-WORK-A BY 2 GIVING AND-WORK-A
002440            REMAINDER AND-REM-A.
002450        DIVIDE AND-WORK-B BY 2 GIVING AND-WORK-B
002460            REMAINDER AND-REM-B.
002470        IF AND-REM-A = 1 AND AND-REM-B = 1
002480            ADD AND-POWER TO AND-RESULT.
002490        COMPUTE AND-POWER = AND-POWER * 2.
002500        ADD 1 TO AND-BIT-SUB.
002510        GO TO AND-ONE-OCTET-LOOP.
002520    AND-ONE-OCTET-DONE.
002530        MOVE AND-RESULT TO NET-OCTET (OCTET-SUB).
002540    AND-ONE-OCTET-EXIT.
002550        EXIT.
002560*-----------------------------------------------------------
002570    BUILD-QUAD-FROM-NET-OCTETS.
002580*
002590*    STRINGs the four ANDed octets into a dotted-quad text
002600*    field, zero-suppressed and left-trimmed exactly the way
002610*    PLNETCVT builds a dotted netmask from its own octet table.
002620*
002630        MOVE SPACES TO LINE-OUT.
002640        MOVE 1 TO QUAD-SCAN-POINTER.
002650        PERFORM APPEND-ONE-NET-OCTET
002660            THRU APPEND-ONE-NET-OCTET-EXIT
002670            VARYING OCTET-SUB FROM 1 BY 1
002680            UNTIL OCTET-SUB > 4.
002690    BUILD-QUAD-FROM-NET-OCTETS-EXIT.
002700        EXIT.
002710*-----------------------------------------------------------
002720    APPEND-ONE-NET-OCTET.
002730        MOVE NET-OCTET (OCTET-SUB) TO QUAD-EDITED-OCTET.
002740        MOVE 0 TO QUAD-LEAD-SPACES.
002750        INSPECT QUAD-EDITED-OCTET
002760            TALLYING QUAD-LEAD-SPACES FOR LEADING SPACE.
002770        COMPUTE QUAD-SUBSTR-START = QUAD-LEAD-SPACES + 1.
002780        COMPUTE QUAD-SUBSTR-LEN = 3 - QUAD-LEAD-SPACES.
002790        IF OCTET-SUB = 4
002800            GO TO APPEND-ONE-NET-OCTET-LAST.
002810        STRING QUAD-EDITED-OCTET
002820                   (QUAD-SUBSTR-START : QUAD-SUBSTR-LEN)
002830               "."
002840            DELIMITED BY SIZE
002850            INTO LINE-OUT
002860            WITH POINTER QUAD-SCAN-POINTER.
002870        GO TO APPEND-ONE-NET-OCTET-EXIT.
002880    APPEND-ONE-NET-OCTET-LAST.
002890        STRING QUAD-EDITED-OCTET
002900                   (QUAD-SUBSTR-START : QUAD-SUBSTR-LEN)
002910            DELIMITED BY SIZE
002920            INTO LINE-OUT
002930            WITH POINTER QUAD-SCAN-POINTER.
002940    APPEND-ONE-NET-OCTET-EXIT.
002950        EXIT.
002960*-----------------------------------------------------------
002970    WRITE-ONE-CONFIG-FILE.
002980*
002990*    UNIT G standardized rendering -- hostname, one stanza per
003000*    interface (address line only when the interface has one),
003010*    one line per static route, then the closing END.
003020*
003030        MOVE SPACES TO CONFIG-FILE-NAME.
003040        STRING INV-NAME DELIMITED BY SPACE
003050               ".cfg" DELIMITED BY SIZE
003060            INTO CONFIG-FILE-NAME.
003070        OPEN OUTPUT CONFIG-OUT-FILE.
003080        MOVE SPACES TO LINE-OUT.
003090        STRING "hostname " DELIMITED BY SIZE
003100               INV-NAME DELIMITED BY SPACE
003110            INTO LINE-OUT.
003120        MOVE LINE-OUT TO CONFIG-OUT-RECORD.
003130        WRITE CONFIG-OUT-RECORD.
003140        MOVE "!" TO CONFIG-OUT-RECORD.
003150        WRITE CONFIG-OUT-RECORD.
003160        PERFORM WRITE-ONE-INTERFACE-STANZA
003170            THRU WRITE-ONE-INTERFACE-STANZA-EXIT
003180            VARYING INV-IF-IDX FROM 1 BY 1
003190            UNTIL INV-IF-IDX > INV-IF-COUNT.
003200        MOVE "!" TO CONFIG-OUT-RECORD.
003210        WRITE CONFIG-OUT-RECORD.
003220        PERFORM WRITE-ONE-ROUTE-LINE
003230            THRU WRITE-ONE-ROUTE-LINE-EXIT
003240            VARYING INV-RT-IDX FROM 1 BY 1
003250            UNTIL INV-RT-IDX > INV-ROUTE-COUNT.
003260        MOVE "end" TO CONFIG-OUT-RECORD.
003270        WRITE CONFIG-OUT-RECORD.
003280        CLOSE CONFIG-OUT-FILE.
003290    WRITE-ONE-CONFIG-FILE-EXIT.
003300        EXIT.
003310*-----------------------------------------------------------
003320    WRITE-ONE-INTERFACE-STANZA.
003330        SET EIF-IDX TO INV-IF-IDX.
003340        MOVE SPACES TO LINE-OUT.
003350        STRING "interface " DELIMITED BY SIZE
003360               INV-IF-NAME (INV-IF-IDX) DELIMITED BY SPACE
003370            INTO LINE-OUT.
003380        MOVE LINE-OUT TO CONFIG-OUT-RECORD.
003390        WRITE CONFIG-OUT-RECORD.
003400        IF NOT INV-IF-HAS-IP-YES (INV-IF-IDX)
003410            GO TO WRITE-ONE-INTERFACE-STANZA-EXIT.
003420        MOVE SPACES TO LINE-OUT.
003430        STRING " ip address " DELIMITED BY SIZE
003440               INV-IF-IP (INV-IF-IDX) DELIMITED BY SPACE
003450               " " DELIMITED BY SIZE
003460               CG-IF-NETMASK (EIF-IDX) DELIMITED BY SPACE
003470            INTO LINE-OUT.
003480        MOVE LINE-OUT TO CONFIG-OUT-RECORD.
003490        WRITE CONFIG-OUT-RECORD.
003500    WRITE-ONE-INTERFACE-STANZA-EXIT.
003510        EXIT.
003520*-----------------------------------------------------------
003530    WRITE-ONE-ROUTE-LINE.
003540*
003550*    REQ 0844 -- belt-and-suspenders skip if the enriched
003560*    network/netmask pair was somehow never built for this
003570*    route entry; in normal running ENRICH-ONE-ROUTE has
003580*    always filled it in by the time this runs.
003590*
003600        SET ERT-IDX TO INV-RT-IDX.
003610        IF CG-RT-PAIR-TEXT (ERT-IDX) NOT = SPACES
003620            MOVE SPACES TO LINE-OUT
003630            STRING "ip route " DELIMITED BY SIZE
003640                   CG-RT-NETWORK (ERT-IDX) DELIMITED BY SPACE
003650                   " " DELIMITED BY SIZE
003660                   CG-RT-NETMASK (ERT-IDX) DELIMITED BY SPACE
003670                   " " DELIMITED BY SIZE
003680                   RT-GATEWAY (INV-RT-IDX) DELIMITED BY SPACE
003690                INTO LINE-OUT
003700            MOVE LINE-OUT TO CONFIG-OUT-RECORD
003710            WRITE CONFIG-OUT-RECORD.
003720    WRITE-ONE-ROUTE-LINE-EXIT.
003730        EXIT.
003740*-----------------------------------------------------------
003750    PRINT-RENDERED-COUNT-MESSAGE.
003760        DISPLAY "RENDERED " RENDERED-COUNT " CONFIG(S)".
003770    PRINT-RENDERED-COUNT-MESSAGE-EXIT.
003780        EXIT.
003790*-----------------------------------------------------------
003800    PRINT-DEVICE-NOT-FOUND-MESSAGE.
003810        DISPLAY "DEVICE " SELECT-DEVICE-NAME " NOT FOUND".
003820    PRINT-DEVICE-NOT-FOUND-MESSAGE-EXIT.
003830        EXIT.
003840*===============================================================
003850    COPY "PLNETCVT.CBL".
003860
